000100*********************************************************
000200*                                                       *
000300*   RECORD DEFINITION FOR BUDGET FILE                   *
000400*        USES BUD-USER-ID + BUD-CATEGORY AS KEY          *
000500*        (IN-MEMORY TABLE, LOADED AT START-OF-RUN)        *
000600*********************************************************
000700*  FILE SIZE 61 BYTES - FIELDS SUM TO 47 NOW BUD-AMOUNT IS
000750*  PACKED, 14 BYTE GROWTH FILLER CARRIED - REVISED 12/12/25.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 04/11/25 VBC - CREATED.
001200* 10/11/25 VBC - BUD-THRESHOLD DEFAULT NOTE ADDED.
001250* 12/12/25 VBC - BUD-AMOUNT MADE COMP-3 TO MATCH THE SUITE'S
001260*                OTHER MONEY FIELDS, FILLER WIDENED.  FB-029.
001300*
001400 01  FB-BUDGET-RECORD.
001500     03  BUD-ID                 PIC 9(5).
001600     03  BUD-USER-ID             PIC 9(5).
001700     03  BUD-CATEGORY            PIC X(20).
001800     03  BUD-AMOUNT              PIC S9(9)V99 COMP-3.
001900     03  BUD-PERIOD              PIC X(7).
002000     03  BUD-THRESHOLD           PIC V999.
002100*                                  DEFAULT .800 IF ZERO.
002200     03  BUD-ACTIVE              PIC X(1).
002300*                                  Y = ACTIVE, N = INACTIVE.
002400     03  FILLER                  PIC X(14).
