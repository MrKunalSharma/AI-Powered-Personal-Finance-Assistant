000100*********************************************************
000200*                                                       *
000300*   RECORD DEFINITION FOR BUDGET ALERT FILE              *
000400*        WRITE ONLY, ONE LINE PER ALERT RAISED           *
000500*********************************************************
000600*  FILE SIZE 79 BYTES - FIELDS SUM TO 62 NOW ALR-SPENT AND
000650*  ALR-BUDGET ARE PACKED, 17 BYTE GROWTH FILLER CARRIED -
000670*  REVISED 12/12/25.
000700*
000800* THESE FIELD DEFINITIONS MAY NEED CHANGING
000900*
001000* 11/11/25 VBC - CREATED.
001100* 19/11/25 VBC - ALR-PCT WIDENED TO S9(3)V9 - A CATEGORY
001200*                CAN RUN WELL OVER 100 PCT OF BUDGET.
001250* 12/12/25 VBC - ALR-SPENT/ALR-BUDGET MADE COMP-3 TO MATCH
001260*                THE SUITE'S OTHER MONEY FIELDS.  FB-029.
001300*
001400 01  FB-ALERT-RECORD.
001500     03  ALR-USER-ID             PIC 9(5).
001600     03  ALR-TYPE                PIC X(13).
001700*                                  'BUDGET-EXCEED'.
001800     03  ALR-STATUS              PIC X(8).
001900*                                  'WARNING' OR 'EXCEEDED'.
002000     03  ALR-CATEGORY            PIC X(20).
002100     03  ALR-SPENT               PIC S9(9)V99 COMP-3.
002200     03  ALR-BUDGET              PIC S9(9)V99 COMP-3.
002300     03  ALR-PCT                 PIC S9(3)V9.
002400     03  FILLER                  PIC X(17).
