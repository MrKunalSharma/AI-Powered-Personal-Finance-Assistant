000100*********************************************************
000200*                                                       *
000300*   CURRENCY EXCHANGE RATE TABLE (CONSTANT)              *
000400*        ONE UNIT OF RATE-CCY EXPRESSED IN INR            *
000500*        LOADED TO FB-RATE-TAB AT START-OF-RUN BY        *
000600*        AA010-LOAD-TABLES IN FB100                       *
000700*********************************************************
000800*  10 ENTRIES, 14 BYTES EACH - CCY(3) + RATE 9(5)V9(6).
000900*
001000* 12/11/25 VBC - CREATED - RATES PER SY-BATCH FB RATE
001100*                CARD DATED 12/11/25, REVIEW QUARTERLY.
001200* 25/11/25 VBC - AED/SGD/CAD/AUD/JPY/CNY ADDED - WAS
001300*                INR/USD/EUR/GBP ONLY ON FIRST CUT.
001350* 12/12/25 VBC - RATE-TO-INR WAS UNSIGNED, SHOULD CARRY THE S
001360*                LIKE TXN-EXCH-RATE ON WSFBTXN - NO RATE ON
001370*                THE FB CARD IS NEGATIVE TODAY BUT THE FIELD
001380*                MUST BE ABLE TO HOLD ONE.  TICKET FB-030.
001400*
001500 01  FB-RATE-VALUES.
001600     03  FILLER   PIC X(14) VALUE "INR00001000000".
001700     03  FILLER   PIC X(14) VALUE "USD00083120000".
001800     03  FILLER   PIC X(14) VALUE "EUR00090909091".
001900     03  FILLER   PIC X(14) VALUE "GBP00104166667".
002000     03  FILLER   PIC X(14) VALUE "AED00022727273".
002100     03  FILLER   PIC X(14) VALUE "SGD00062500000".
002200     03  FILLER   PIC X(14) VALUE "CAD00062500000".
002300     03  FILLER   PIC X(14) VALUE "AUD00055555556".
002400     03  FILLER   PIC X(14) VALUE "JPY00000571429".
002500     03  FILLER   PIC X(14) VALUE "CNY00011627907".
002600*
002700 01  FB-RATE-TAB REDEFINES FB-RATE-VALUES.
002800     03  RATE-ENTRY             OCCURS 10 TIMES
002900                                INDEXED BY RATE-IDX.
003000         05  RATE-CCY           PIC X(3).
003100         05  RATE-TO-INR        PIC S9(5)V9(6).
