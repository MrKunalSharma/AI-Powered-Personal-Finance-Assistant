000100*****************************************************************
000200*                                                               *
000300*             Personal Finance  -  Analytics & Enquiries        *
000400*        Category/trend analysis, budget status, next month    *
000500*             forecast and canned natural language answers      *
000600*                                                               *
000700*****************************************************************
000800*
000900 identification          division.
001000*================================
001100*
001200     program-id.          fb200.
001300*
001400*    Author.              R Desai, for Applewood Computers.
001500*
001600*    Installation.        Applewood Computers - Finance Batch Unit.
001700*
001800     date-written.        22/03/1984.
001900*
002000     date-compiled.
002100*
002200     security.            Copyright (C) 1984-2026 & later,
002300*                         Vincent Bryan Coen.
002400*                         Distributed under the GNU General Public
002500*                         License.  See the file COPYING for
002600*                         details.
002700*
002800*    Remarks.             FB200 follows FB100 in the finance batch
002900*                         suite.  Reads the transaction master
003000*                         built by FB100 to produce the category
003100*                         breakdown, monthly trend, budget status,
003200*                         next month forecast and a set of canned
003300*                         account question answers, appended to
003400*                         the same run report.
003500*
003600*    Version.             See Prog-Name in Working-Storage.
003700*
003800*    Called modules.      None.
003900*
004000*    Functions used.      None - see standing order SY-BATCH/4.
004100*
004200*    Files used.          TRANSAC  - transaction master, input,
004300*                                    built by FB100, read twice
004400*                                    logically (category/month
004500*                                    pass also drives budget and
004600*                                    forecast accumulation).
004700*                         BUDGETS  - active budgets, input, re-read
004800*                                    independently of FB100's copy.
004900*                         RUNRPT   - control total print, output,
005000*                                    extended after FB100's close.
005100*
005200*    Error messages used. None.
005300*
005400* Changes:
005500* 22/03/84 rd  -      Written as the second pass of the finance
005600*                     batch suite, after FB100.
005700* 14/05/92 jds -      Monthly trend table widened to 36 rows,
005800*                     12 was proving short for a full three year
005900*                     history run.
006000* 28/11/98 vbc -      Y2K. Day serial routine now carries the
006100*                     century in the year field throughout, no
006200*                     two digit year work fields remain here.
006300*                     SY-BATCH sign off ref FB-Y2K-01.
006400* 30/03/09 vbc -      Migration to Open Cobol v3.00.00.
006500* 06/12/25 vbc - 2.0  Rework for the ten currency / 48 rule finance
006600*                     batch system, FB rule card dated 13/11/25.
006700* 09/12/25 vbc -      Day serial and day-of-week routines added,
006800*                     zz070/zz071, needed for weekly budget bounds
006900*                     and the 30/60/90 day analytics windows.
007000* 10/12/25 vbc - 2.0.00 Version update and builds reset.
007010* 12/12/25 vbc -      WBT-Amount/WBT-Spent made COMP-3, left
007020*                     DISPLAY in error on the 2.0 rework - every
007030*                     other money field on the suite outside the
007040*                     old payroll tax tables is packed.  FB-029.
007050*
007060* 12/12/25 vbc -      Budget-File switched from line sequential
007070*                     to sequential - WBT-Amount/WBT-Spent went
007080*                     comp-3 under FB-029 and a packed byte can
007090*                     legally equal a line sequential terminator.
007095*                     Also put a PERFORM ... THRU on the serial/
007096*                     day-of-week pair in AA014.  Ticket FB-031.
007100*
007200
007300 environment              division.
007400*================================
007500 configuration            section.
007600 special-names.
007700     c01 is top-of-form.
007800 input-output             section.
007900 file-control.
008000     select   Budget-File   assign to BUDGETS
008050*             WBT-Amount/WBT-Spent packed comp-3 since FB-029,
008060*             line sequential's terminator bytes are live
008070*             data in a packed field - sequential only.  FB-031.
008100              organization is sequential
008200              file status  is WS-Bud-Status.
008300     select   Txn-File      assign to TRANSAC
008400              organization is sequential
008500              file status  is WS-Txn-Status.
008600     select   Print-File    assign to RUNRPT
008700              organization is line sequential
008800              file status  is WS-Prt-Status.
008900*
009000 data                     division.
009100*================================
009200 file                     section.
009300*
009400 fd  Budget-File.
009500     copy     "wsfbbud.cob".
009600*
009700 fd  Txn-File
009800     record contains 140 characters.
009900     copy     "wsfbtxn.cob".
010000*
010100 fd  Print-File.
010200 01  Print-Line            pic x(132).
010300*
010400 working-storage          section.
010500*================================
010600 77  Prog-Name             pic x(17) value "FB200 (2.0.00)".
010700*
010800 01  WS-File-Status-Group.
010900     03  WS-Bud-Status     pic x(02).
011000         88  Bud-Ok        value "00".
011100         88  Bud-Eof       value "10".
011200     03  WS-Txn-Status     pic x(02).
011300         88  Txn-Ok        value "00".
011400         88  Txn-Eof       value "10".
011500     03  WS-Prt-Status     pic x(02).
011600     03  FILLER            pic x(10).
011700*
011800 01  WS-Switches.
011900     03  WS-Eof-Txn        pic x(01) value "N".
012000         88  Eof-Txn       value "Y".
012100     03  WS-Mon-Found      pic x(01) value "N".
012200         88  Mon-Found     value "Y".
012300     03  WS-Swapped        pic x(01) value "N".
012400         88  Table-Swapped value "Y".
012500     03  FILLER            pic x(07).
012600*
012700 01  WS-Counters.
012800     03  WS-Bud-Count      pic 9(05) comp value zero.
012900     03  WS-Cat-Count      pic 9(05) comp value 12.
013000     03  WS-Mon-Count      pic 9(05) comp value zero.
013100     03  WS-Char-Idx       pic 9(05) comp value zero.
013200     03  WS-User-Id        pic 9(05) comp value zero.
013300     03  WS-Query-Idx      pic 9(05) comp value zero.
013400     03  WS-Txn-Month-Key  pic 9(06) comp value zero.
013500     03  FILLER            pic x(05).
013600*
013700 01  WS-Processing-Date    pic 9(08) value zero.
013800 01  WS-Proc-Date-Blk redefines WS-Processing-Date.
013900     03  WS-Proc-Ccyy      pic 9(04).
014000     03  WS-Proc-Mm        pic 99.
014100     03  WS-Proc-Dd        pic 99.
014200 01  WS-Cur-Month-Key      pic 9(06) value zero.
014300 01  WS-Hdtime             pic 9(08).
014400 01  WS-Cutoff-Dates.
014500     03  WS-Cut-L30        pic 9(08) value zero.
014600     03  WS-Cut-P30-Start  pic 9(08) value zero.
014700     03  WS-Cut-P30-End    pic 9(08) value zero.
014800     03  WS-Cut-D90        pic 9(08) value zero.
014900     03  FILLER            pic x(08).
015000*
015100*    General purpose calendar walk work area - shared by every
015200*    zz0xx routine below, one date in and out at a time.
015300*
015400 01  WS-Walk-Date          pic 9(08) value zero.
015500 01  WS-Walk-Date-Blk redefines WS-Walk-Date.
015600     03  WS-Wrk-Ccyy       pic 9(04).
015700     03  WS-Wrk-Mm         pic 99.
015800     03  WS-Wrk-Dd         pic 99.
015900 01  WS-Walk-Work.
016000     03  WS-Wrk-Y1         pic 9(04)  comp.
016100     03  WS-Serial         pic 9(08)  comp.
016200     03  WS-Serial-2       pic 9(08)  comp.
016300     03  WS-Div-Work       pic 9(08)  comp.
016400     03  WS-Rem-Work       pic 9(02)  comp.
016500     03  WS-Dow            pic 9(01)  comp.
016600     03  WS-Month-Days     pic 9(02)  comp.
016700     03  WS-Walk-Times     pic 9(03)  comp.
016800     03  WS-Leap-Switch    pic x(01).
016900         88  WS-Leap-Yr    value "Y".
017000     03  FILLER            pic x(05).
017100*
017200*    Days-before-month, non leap year - zz073 adds the one
017300*    extra day for February in a leap year itself.
017400*
017500 01  WS-Cum-Values.
017600     03  FILLER   pic 9(3) value 000.
017700     03  FILLER   pic 9(3) value 031.
017800     03  FILLER   pic 9(3) value 059.
017900     03  FILLER   pic 9(3) value 090.
018000     03  FILLER   pic 9(3) value 120.
018100     03  FILLER   pic 9(3) value 151.
018200     03  FILLER   pic 9(3) value 181.
018300     03  FILLER   pic 9(3) value 212.
018400     03  FILLER   pic 9(3) value 243.
018500     03  FILLER   pic 9(3) value 273.
018600     03  FILLER   pic 9(3) value 304.
018700     03  FILLER   pic 9(3) value 334.
018800 01  WS-Cum-Tab redefines WS-Cum-Values.
018900     03  WS-Cum-Day         pic 9(3) occurs 12 times.
019000*
019100*    Days in month, non leap year - same leap day rule as above.
019200*
019300 01  WS-Dim-Values.
019400     03  FILLER   pic 9(2) value 31.
019500     03  FILLER   pic 9(2) value 28.
019600     03  FILLER   pic 9(2) value 31.
019700     03  FILLER   pic 9(2) value 30.
019800     03  FILLER   pic 9(2) value 31.
019900     03  FILLER   pic 9(2) value 30.
020000     03  FILLER   pic 9(2) value 31.
020100     03  FILLER   pic 9(2) value 31.
020200     03  FILLER   pic 9(2) value 30.
020300     03  FILLER   pic 9(2) value 31.
020400     03  FILLER   pic 9(2) value 30.
020500     03  FILLER   pic 9(2) value 31.
020600 01  WS-Dim-Tab redefines WS-Dim-Values.
020700     03  WS-Dim-Mon         pic 9(2) occurs 12 times.
020800*
020900*    Fixed 12 category names, constant, keeps the analytics table
021000*    in the same order the categoriser's FB-CAT-TAB resolves to.
021100*
021200 01  FB-CATNAME-VALUES.
021300     03  FILLER   pic x(20) value "FOOD & DINING       ".
021400     03  FILLER   pic x(20) value "SHOPPING            ".
021500     03  FILLER   pic x(20) value "TRANSPORTATION      ".
021600     03  FILLER   pic x(20) value "BILLS & UTILITIES   ".
021700     03  FILLER   pic x(20) value "ENTERTAINMENT       ".
021800     03  FILLER   pic x(20) value "HEALTHCARE          ".
021900     03  FILLER   pic x(20) value "EDUCATION           ".
022000     03  FILLER   pic x(20) value "TRAVEL              ".
022100     03  FILLER   pic x(20) value "GROCERIES           ".
022200     03  FILLER   pic x(20) value "ATM/CASH            ".
022300     03  FILLER   pic x(20) value "INCOME              ".
022400     03  FILLER   pic x(20) value "OTHERS              ".
022500 01  FB-CATNAME-TAB redefines FB-CATNAME-VALUES.
022600     03  CATNAME-ENTRY      pic x(20) occurs 12 times
022700                            indexed by Cn-Idx.
022800*
022900*    Working category totals - all-time, current month, latest
023000*    30 day window and last 90 day window (forecast base).
023100*
023200 01  WS-Cat-Totals.
023300     03  WS-Cat-Entry       occurs 12 times
023400                            indexed by Ct-Idx.
023500         05  CT-Category    pic x(20).
023600         05  CT-All-Amt     pic s9(9)v99.
023700         05  CT-Month-Amt   pic s9(9)v99.
023800         05  CT-L30-Amt     pic s9(9)v99.
023900         05  CT-D90-Amt     pic s9(9)v99.
024000         05  CT-D90-Cnt     pic 9(5) comp.
024100         05  FILLER         pic x(05).
024200*
024300*    Monthly income/expense trend - 36 months, JDS widened this
024400*    from the original 12 row table 14/05/92, see change log.
024500*
024600 01  WS-Month-Totals.
024700     03  WS-Month-Entry     occurs 36 times
024800                            indexed by Mn-Idx.
024900         05  MT-Yyyymm      pic 9(06).
025000         05  MT-Income      pic s9(9)v99.
025100         05  MT-Expense     pic s9(9)v99.
025200         05  FILLER         pic x(05).
025300 01  WS-Swap-Entry.
025400     03  SW-Yyyymm          pic 9(06).
025500     03  SW-Income          pic s9(9)v99.
025600     03  SW-Expense         pic s9(9)v99.
025700     03  FILLER             pic x(05).
025800*
025900*    Budgets, re-read independently of FB100 - period bounds are
026000*    computed once at load time, spend is accumulated on the
026100*    analytics read pass below.
026200*
026300 01  WS-Budget-Table.
026400     03  WS-Bud-Entry       occurs 200 times
026500                            indexed by Bud-Idx.
026600         05  WBT-User-Id    pic 9(05).
026700         05  WBT-Category   pic x(20).
026800         05  WBT-Amount     pic s9(9)v99 comp-3.
026900         05  WBT-Period     pic x(07).
027000         05  WBT-Threshold  pic v999.
027100         05  WBT-Active     pic x(01).
027200         05  WBT-Spent      pic s9(9)v99 comp-3.
027300         05  WBT-Per-Start  pic 9(08).
027400         05  WBT-Per-End    pic 9(08).
027500         05  WBT-Days-Left  pic s9(05).
027600         05  FILLER         pic x(05).
027700*
027800*    Current month / window aggregates for NL-QUERY and the
027900*    trend insight - scalars, not per category.
028000*
028100 01  WS-Aggregates.
028200     03  WS-Grand-Expense   pic s9(9)v99 value zero.
028300     03  WS-Cur-Income      pic s9(9)v99 value zero.
028400     03  WS-Cur-Expense     pic s9(9)v99 value zero.
028500     03  WS-Cur-Inc-Cnt     pic 9(5) comp value zero.
028600     03  WS-Cur-Exp-Cnt     pic 9(5) comp value zero.
028700     03  WS-L30-Expense     pic s9(9)v99 value zero.
028800     03  WS-P30-Expense     pic s9(9)v99 value zero.
028900     03  FILLER             pic x(07).
029000*
029100*    Prediction work area - sums carried to 6 decimals per the
029200*    FB rule card, money/confidence rounded only on output.
029300*
029400 01  WS-Predict-Work.
029500     03  WS-N               pic 9(3)        comp.
029600     03  WS-Sum-X           pic s9(9)       comp.
029700     03  WS-Sum-Y           pic s9(11)v9(6).
029800     03  WS-Sum-Xy          pic s9(13)v9(6).
029900     03  WS-Sum-Xx          pic s9(13)v9(6).
030000     03  WS-Mean-Y          pic s9(9)v9(6).
030100     03  WS-Slope-B         pic s9(9)v9(6).
030200     03  WS-Inter-A         pic s9(11)v9(6).
030300     03  WS-Sse             pic s9(13)v9(6).
030400     03  WS-Sst             pic s9(13)v9(6).
030500     03  WS-R-Square        pic s9(1)v9999.
030600     03  WS-Cur-X           pic s9(9)       comp.
030700     03  WS-Predict-Y       pic s9(9)v99.
030800     03  WS-Last-Month-Amt  pic s9(9)v99.
030900     03  WS-Avg-Change      pic s9(9)v99.
031000     03  WS-Month-To-Date   pic s9(9)v99 value zero.
031100     03  WS-Days-Elapsed    pic 9(2) comp.
031200     03  WS-Projected-Mth   pic s9(9)v99.
031300     03  FILLER             pic x(06).
031400 01  WS-Regr-Work.
031500     03  WS-Point-X         pic s9(9)       comp.
031600     03  WS-Point-Yhat      pic s9(11)v9(6).
031700     03  WS-Trend-Word      pic x(11).
031800     03  WS-Conf-Edit       pic 9.9999.
031900     03  FILLER             pic x(06).
032000 01  WS-Predict-Flags.
032100     03  WS-Predict-Ok      pic x(01) value "N".
032200         88  Predict-Ok     value "Y".
032300     03  FILLER             pic x(09).
032400*
032500 01  WS-Forecast-Table.
032600     03  WS-Fc-Entry        occurs 12 times indexed by Fc-Idx.
032700         05  FC-Category    pic x(20).
032800         05  FC-Amount      pic s9(9)v99.
032900         05  FC-Txns        pic 9(5) comp.
033000     03  FILLER             pic x(08).
033100 01  WS-Fc-Swap.
033200     03  FILLER             pic x(20).
033300     03  FILLER             pic s9(9)v99.
033400     03  FILLER             pic 9(5) comp.
033500*
033600*    Canned account questions - no live enquiry feed on this
033700*    batch run, FB-021 - six sample questions exercised each
033800*    run so the routing rules are proven out every night.
033900*
034000 01  FB-QUESTION-VALUES.
034100     03  FILLER  pic x(60) value
034200         "WHAT PERCENTAGE OF MY INCOME DID I SPEND THIS MONTH".
034300     03  FILLER  pic x(60) value
034400         "HOW DOES MY INCOME COMPARE TO MY EXPENSES".
034500     03  FILLER  pic x(60) value
034600         "HOW MUCH HAVE I SPENT IN TOTAL THIS MONTH".
034700     03  FILLER  pic x(60) value
034800         "CAN I SAVE MORE MONEY THIS MONTH".
034900     03  FILLER  pic x(60) value
035000         "WHAT IS MY TOP SPENDING CATEGORY".
035100     03  FILLER  pic x(60) value
035200         "HOW MUCH DID I SPEND ON FOOD".
035300 01  FB-QUESTION-TAB redefines FB-QUESTION-VALUES.
035400     03  FB-QUESTION        pic x(60) occurs 6 times
035500                            indexed by Qu-Idx.
035600*
035700 01  WS-Msg-Upper            pic x(60).
035800 01  WS-Query-Work.
035900     03  WS-Answer-Text     pic x(90).
036000     03  WS-Match-Count     pic 9(3) comp.
036100     03  WS-Match-Count-2   pic 9(3) comp.
036200     03  WS-Pct-Work        pic s9(3)v9.
036300     03  WS-Net-Amt         pic s9(9)v99.
036400     03  WS-Sav-Pct-Edit    pic zz9.9.
036500     03  FILLER             pic x(06).
036600*
036700 01  WS-Print-Edit.
036800     03  WS-Num-Edit        pic zzz,zzz,zz9.99-.
036900     03  WS-Pct-Edit        pic zz9.9.
037000     03  WS-Days-Edit       pic zz9.
037100     03  WS-Cnt-Edit        pic zz9.
037200     03  WS-Cat-Lookup      pic x(20).
037250     03  FILLER             pic x(07).
037300 01  WS-Trend-Yyyymm       pic 9(06) value zero.
037400 01  WS-Trend-Yyyymm-Blk redefines WS-Trend-Yyyymm.
037500     03  WS-Trend-Year      pic 9(04).
037600     03  WS-Trend-Mon       pic 99.
037700 01  WS-Trend-Work.
037800     03  WS-Trend-Save      pic s9(9)v99.
037900     03  WS-Trend-Income    pic x(15).
038000     03  WS-Trend-Expense   pic x(15).
038100     03  WS-Trend-Savings   pic x(15).
038200     03  WS-Trend-Tot-Inc   pic s9(9)v99 value zero.
038300     03  WS-Trend-Tot-Exp   pic s9(9)v99 value zero.
038400     03  FILLER             pic x(06).
038500 01  WS-Budget-Print.
038600     03  WS-Bud-Remain      pic s9(9)v99.
038700     03  WS-Bud-Amt-Txt     pic x(15).
038800     03  WS-Bud-Spent-Txt   pic x(15).
038900     03  WS-Bud-Remain-Txt  pic x(15).
039000     03  WS-Bud-Status-Txt  pic x(08).
039100     03  FILLER             pic x(06).
039200     03  FILLER             pic x(08).
039300*
039400 procedure                division.
039500*================================
039600*
039700 aa000-Main.
039800*    Driver - load tables, one pass over the transaction master
039900*    builds every analytics/forecast accumulator, then the six
040000*    report sections are produced from what that pass built.
040100     perform     aa005-Open-Files.
040200     perform     aa010-Load-Tables.
040300     perform     aa020-Get-Date.
040400     perform     aa030-Read-Transactions until Eof-Txn.
040500     perform     aa080-Close-Read-Files.
040600     perform     aa090-Sort-Month-Table.
040700     perform     aa100-Produce-Reports.
040800     perform     aa199-Close-Report.
040900     stop        run.
041000*
041100 aa005-Open-Files.
041200     open        input Budget-File.
041300     open        input Txn-File.
041400     open        extend Print-File.
041500*
041600 aa010-Load-Tables.
041700     perform     aa018-Init-Category-Table.
041800     set         Bud-Idx to 1.
041900     read        Budget-File
042000                 at end move "10" to WS-Bud-Status.
042100     perform     aa011-Load-One-Budget until Bud-Eof.
042200*
042300 aa011-Load-One-Budget.
042400     add         1 to WS-Bud-Count.
042500     move        BUD-USER-ID  to WBT-User-Id  (Bud-Idx).
042600     move        BUD-CATEGORY to WBT-Category (Bud-Idx).
042700     move        BUD-AMOUNT   to WBT-Amount   (Bud-Idx).
042800     move        BUD-PERIOD   to WBT-Period   (Bud-Idx).
042900     move        BUD-ACTIVE   to WBT-Active   (Bud-Idx).
043000     if          BUD-THRESHOLD = zero
043100                 move .800 to WBT-Threshold (Bud-Idx)
043200     else
043300                 move BUD-THRESHOLD to WBT-Threshold (Bud-Idx)
043400     end-if.
043500     move        zero to WBT-Spent (Bud-Idx).
043600     perform     aa012-Set-Period-Bounds.
043700     set         Bud-Idx up by 1.
043800     read        Budget-File
043900                 at end move "10" to WS-Bud-Status.
044000*
044100 aa012-Set-Period-Bounds.
044200*    Period bounds are worked out once, at load time, off the
044300*    processing date accepted in aa020 below.
044400     if          WBT-Period (Bud-Idx) = "MONTHLY"
044500                 perform aa013-Bounds-Monthly
044600     else
044700       if        WBT-Period (Bud-Idx) = "WEEKLY"
044800                 perform aa014-Bounds-Weekly
044900       else
045000                 perform aa015-Bounds-Yearly
045100       end-if
045200     end-if.
045300     move        WS-Processing-Date to WS-Walk-Date.
045400     perform     zz070-Day-Serial.
045500     move        WS-Serial to WS-Serial-2.
045600     move        WBT-Per-End (Bud-Idx) to WS-Walk-Date.
045700     perform     zz070-Day-Serial.
045800     compute     WBT-Days-Left (Bud-Idx) = (WS-Serial - WS-Serial-2) + 1.
045900*
046000 aa013-Bounds-Monthly.
046100     move        WS-Proc-Ccyy to WS-Wrk-Ccyy.
046200     move        WS-Proc-Mm   to WS-Wrk-Mm.
046300     move        01           to WS-Wrk-Dd.
046400     move        WS-Walk-Date to WBT-Per-Start (Bud-Idx).
046500     perform     zz073-Get-Month-Days.
046600     move        WS-Month-Days to WS-Wrk-Dd.
046700     move        WS-Walk-Date to WBT-Per-End (Bud-Idx).
046800*
046900 aa014-Bounds-Weekly.
047000     move        WS-Processing-Date to WS-Walk-Date.
047050*             Serial then day-of-week run straight through, one
047060*             unconditional pass, no branch in or out - same
047070*             idiom as MAPS09's Addition-Loop thru Addition-End.
047100     perform     zz070-Day-Serial thru zz071-Day-Of-Week.
047300     compute     WS-Walk-Times = WS-Dow - 1.
047400     perform     zz074-Subtract-One-Day WS-Walk-Times times.
047500     move        WS-Walk-Date to WBT-Per-Start (Bud-Idx).
047600     perform     zz072-Add-One-Day 6 times.
047700     move        WS-Walk-Date to WBT-Per-End (Bud-Idx).
047800*
047900 aa015-Bounds-Yearly.
048000     move        WS-Proc-Ccyy to WS-Wrk-Ccyy.
048100     move        01 to WS-Wrk-Mm.
048200     move        01 to WS-Wrk-Dd.
048300     move        WS-Walk-Date to WBT-Per-Start (Bud-Idx).
048400     move        12 to WS-Wrk-Mm.
048500     move        31 to WS-Wrk-Dd.
048600     move        WS-Walk-Date to WBT-Per-End (Bud-Idx).
048700*
048800 aa018-Init-Category-Table.
048900     set         Ct-Idx Cn-Idx to 1.
049000     perform     aa019-Init-One-Category 12 times.
049100*
049200 aa019-Init-One-Category.
049300     move        CATNAME-ENTRY (Cn-Idx) to CT-Category (Ct-Idx).
049400     move        zero to CT-All-Amt (Ct-Idx) CT-Month-Amt (Ct-Idx)
049500                          CT-L30-Amt (Ct-Idx) CT-D90-Amt (Ct-Idx)
049600                          CT-D90-Cnt (Ct-Idx).
049700     set         Ct-Idx Cn-Idx up by 1.
049800*
049900 aa020-Get-Date.
050000     accept      WS-Processing-Date from date yyyymmdd.
050100     accept      WS-Hdtime from time.
050200     move        00001 to WS-User-Id.
050300     compute     WS-Cur-Month-Key = WS-Proc-Ccyy * 100 + WS-Proc-Mm.
050400*    Cut off dates for the 30/60/90 day windows - walk the
050500*    calendar back from the processing date a day at a time,
050600*    FB-022, simpler and safer than an inverse serial lookup.
050700     move        WS-Processing-Date to WS-Walk-Date.
050800     perform     zz074-Subtract-One-Day 30 times.
050900     move        WS-Walk-Date to WS-Cut-L30.
051000     perform     zz074-Subtract-One-Day 30 times.
051100     move        WS-Walk-Date to WS-Cut-P30-Start.
051200     move        WS-Cut-L30 to WS-Walk-Date.
051300     perform     zz074-Subtract-One-Day 1 times.
051400     move        WS-Walk-Date to WS-Cut-P30-End.
051500     move        WS-Cut-L30 to WS-Walk-Date.
051600     perform     zz074-Subtract-One-Day 60 times.
051700     move        WS-Walk-Date to WS-Cut-D90.
051800*
051900 aa030-Read-Transactions.
052000     read        Txn-File
052100                 at end move "10" to WS-Txn-Status
052200                 not at end perform aa035-Handle-One-Transaction
052300     end-read.
052400     if          Txn-Eof
052500                 move "Y" to WS-Eof-Txn
052600     end-if.
052700*
052800 aa035-Handle-One-Transaction.
052900     move        TXN-CATEGORY to WS-Cat-Lookup.
053000     compute     WS-Txn-Month-Key = TXN-DATE / 100.
053100     perform     bb100-Find-Category-Row.
053200     if          TXN-TYPE = "EXPENSE"
053300                 perform bb110-Accum-Expense-Cat
053400     end-if.
053500     perform     bb150-Accum-Month.
053600     if          WS-Txn-Month-Key = WS-Cur-Month-Key
053700                 perform bb160-Accum-Current-Month
053800     end-if.
053900     if          TXN-TYPE = "EXPENSE" and TXN-DATE >= WS-Cut-D90
054000                 perform bb170-Accum-Forecast-Base
054100     end-if.
054200     if          TXN-TYPE = "EXPENSE"
054300                 perform bb400-Accum-Budget-Spent
054400     end-if.
054500*
054600 bb100-Find-Category-Row.
054700*    Linear scan of 12 rows - no SEARCH, a non-matching category
054800*    (old data, pre FB-019 keyword change) is folded into OTHERS
054900*    rather than rejected, see ticket FB-023.
055000     set         Ct-Idx to 12.
055200     move        "N" to WS-Swapped.
055300     perform     bb101-Test-One-Cat-Row varying Ct-Idx
055400                 from 1 by 1 until Ct-Idx > 12
055500                 or Table-Swapped.
055600     if          not Table-Swapped
055700                 set Ct-Idx to 12
055800     end-if.
055900*
056000 bb101-Test-One-Cat-Row.
056100     if          CT-Category (Ct-Idx) = WS-Cat-Lookup
056200                 move "Y" to WS-Swapped
056300     end-if.
056400*
056500 bb110-Accum-Expense-Cat.
056600     add         TXN-AMOUNT-INR to CT-All-Amt (Ct-Idx).
056700     add         TXN-AMOUNT-INR to WS-Grand-Expense.
056800     if          WS-Txn-Month-Key = WS-Cur-Month-Key
056900                 add TXN-AMOUNT-INR to CT-Month-Amt (Ct-Idx)
057000     end-if.
057100     if          TXN-DATE >= WS-Cut-L30
057200                 add TXN-AMOUNT-INR to CT-L30-Amt (Ct-Idx)
057300                 add TXN-AMOUNT-INR to WS-L30-Expense
057400     end-if.
057500     if          TXN-DATE >= WS-Cut-P30-Start
057600                 and TXN-DATE <= WS-Cut-P30-End
057700                 add TXN-AMOUNT-INR to WS-P30-Expense
057800     end-if.
057900*
058000 bb150-Accum-Month.
058100     set         Mn-Idx to 1.
058300     move        "N" to WS-Swapped.
058400     perform     bb151-Test-One-Month varying Mn-Idx
058500                 from 1 by 1 until Mn-Idx > WS-Mon-Count
058600                 or Table-Swapped.
058700     if          not Table-Swapped
058800                 add 1 to WS-Mon-Count
058900                 set Mn-Idx to WS-Mon-Count
059000                 move WS-Txn-Month-Key to MT-Yyyymm (Mn-Idx)
059100                 move zero to MT-Income (Mn-Idx) MT-Expense (Mn-Idx)
059200     end-if.
059300     if          TXN-TYPE = "EXPENSE"
059400                 add TXN-AMOUNT-INR to MT-Expense (Mn-Idx)
059500     else
059600                 add TXN-AMOUNT-INR to MT-Income (Mn-Idx)
059700     end-if.
059800*
059900 bb151-Test-One-Month.
060000     if          MT-Yyyymm (Mn-Idx) = WS-Txn-Month-Key
060100                 move "Y" to WS-Swapped
060200     end-if.
060300*
060400 bb160-Accum-Current-Month.
060500     if          TXN-TYPE = "EXPENSE"
060600                 add 1 to WS-Cur-Exp-Cnt
060700                 add TXN-AMOUNT-INR to WS-Cur-Expense
060800     else
060900                 add 1 to WS-Cur-Inc-Cnt
061000                 add TXN-AMOUNT-INR to WS-Cur-Income
061100     end-if.
061200*
061300 bb170-Accum-Forecast-Base.
061400     add         TXN-AMOUNT-INR to CT-D90-Amt (Ct-Idx).
061500     add         1 to CT-D90-Cnt (Ct-Idx).
061600*
061700 bb400-Accum-Budget-Spent.
061800     set         Bud-Idx to 1.
061900     search      WS-Bud-Entry
062000         at end      continue
062100         when        WBT-User-Id (Bud-Idx) = WS-User-Id
062200                 and WBT-Category (Bud-Idx) = TXN-CATEGORY
062300                 and WBT-Active (Bud-Idx) = "Y"
062400                 and TXN-DATE >= WBT-Per-Start (Bud-Idx)
062500                 and TXN-DATE <= WBT-Per-End (Bud-Idx)
062600                     add TXN-AMOUNT-INR to WBT-Spent (Bud-Idx)
062700     end-search.
062800*
062900 aa080-Close-Read-Files.
063000     close       Budget-File Txn-File.
063100*
063200*    Bubble sort, ascending on MT-Yyyymm - FB-024, table read
063300*    order follows the poster's write order not calendar order.
063400*
063500 aa090-Sort-Month-Table.
063600     move        "Y" to WS-Swapped.
063700     perform     aa091-One-Bubble-Pass until WS-Swapped = "N".
063800*
063900 aa091-One-Bubble-Pass.
064000     move        "N" to WS-Swapped.
064100     perform     aa092-Compare-Adjacent varying Mn-Idx
064200                 from 1 by 1 until Mn-Idx > WS-Mon-Count - 1.
064300*
064400 aa092-Compare-Adjacent.
064500     if          MT-Yyyymm (Mn-Idx) > MT-Yyyymm (Mn-Idx + 1)
064600                 move WS-Month-Entry (Mn-Idx)     to WS-Swap-Entry
064700                 move WS-Month-Entry (Mn-Idx + 1)  to WS-Month-Entry (Mn-Idx)
064800                 move WS-Swap-Entry                to WS-Month-Entry (Mn-Idx + 1)
064900                 move "Y" to WS-Swapped
065000     end-if.
065100*
065200 aa100-Produce-Reports.
065300     perform     cc100-Category-Report.
065400     perform     cc200-Trend-Report.
065500     perform     cc400-Budget-Status.
065600     perform     dd100-Prediction-Report.
065700     perform     ee100-Insight-And-Queries.
065800*
065900 aa199-Close-Report.
066000     close       Print-File.
066100*
066200*===============================================================
066300*    SECTION 2 - SPENDING BY CATEGORY
066400*===============================================================
066500 cc100-Category-Report.
066600     move        spaces to Print-Line.
066700     write       Print-Line after advancing 2 lines.
066800     string      "SECTION 2 - SPENDING BY CATEGORY"
066900                 delimited by size into Print-Line.
067000     write       Print-Line after advancing 1 line.
067100     set         Ct-Idx to 1.
067200     perform     cc110-Print-One-Category 12 times.
067300     perform     cc150-Category-Total-Line.
067400*
067500 cc110-Print-One-Category.
067600     move        spaces to Print-Line.
067700     move        CT-All-Amt (Ct-Idx) to WS-Num-Edit.
067800     if          WS-Grand-Expense not = zero
067900                 compute WS-Pct-Work rounded =
068000                         CT-All-Amt (Ct-Idx) * 100 / WS-Grand-Expense
068100     else
068200                 move zero to WS-Pct-Work
068300     end-if.
068400     move        WS-Pct-Work to WS-Pct-Edit.
068500     string      CT-Category (Ct-Idx) delimited by size
068600                 "  "                 delimited by size
068700                 WS-Num-Edit           delimited by size
068800                 "  "                 delimited by size
068900                 WS-Pct-Edit           delimited by size
069000                 "%"                  delimited by size
069100                 into Print-Line.
069200     write       Print-Line after advancing 1 line.
069300     set         Ct-Idx up by 1.
069400*
069500 cc150-Category-Total-Line.
069600     move        spaces to Print-Line.
069700     move        WS-Grand-Expense to WS-Num-Edit.
069800     string      "TOTAL EXPENSE         " delimited by size
069900                 WS-Num-Edit              delimited by size
070000                 into Print-Line.
070100     write       Print-Line after advancing 1 line.
070200*
070300*===============================================================
070400*    SECTION 3 - MONTHLY TREND
070500*===============================================================
070600 cc200-Trend-Report.
070700     move        spaces to Print-Line.
070800     write       Print-Line after advancing 2 lines.
070900     string      "SECTION 3 - MONTHLY TREND"
071000                 delimited by size into Print-Line.
071100     write       Print-Line after advancing 1 line.
071200     move        zero to WS-Trend-Tot-Inc WS-Trend-Tot-Exp.
071300     set         Mn-Idx to 1.
071400     perform     cc210-Print-One-Month varying Mn-Idx
071500                 from 1 by 1 until Mn-Idx > WS-Mon-Count.
071600     perform     cc250-Trend-Total-Line.
071700*
071800 cc210-Print-One-Month.
071900     move        spaces to Print-Line.
072000     move        MT-Yyyymm (Mn-Idx) to WS-Trend-Yyyymm.
072100     compute     WS-Trend-Save rounded =
072200                 MT-Income (Mn-Idx) - MT-Expense (Mn-Idx).
072300     add         MT-Income  (Mn-Idx) to WS-Trend-Tot-Inc.
072400     add         MT-Expense (Mn-Idx) to WS-Trend-Tot-Exp.
072500     move        MT-Income  (Mn-Idx) to WS-Num-Edit.
072600     move        WS-Num-Edit to WS-Trend-Income.
072700     move        MT-Expense (Mn-Idx) to WS-Num-Edit.
072800     move        WS-Num-Edit to WS-Trend-Expense.
072900     move        WS-Trend-Save to WS-Num-Edit.
073000     move        WS-Num-Edit to WS-Trend-Savings.
073100     string      WS-Trend-Year  delimited by size
073200                 "-"            delimited by size
073300                 WS-Trend-Mon   delimited by size
073400                 "  "           delimited by size
073500                 WS-Trend-Income   delimited by size
073600                 "  "           delimited by size
073700                 WS-Trend-Expense  delimited by size
073800                 "  "           delimited by size
073900                 WS-Trend-Savings  delimited by size
074000                 into Print-Line.
074100     write       Print-Line after advancing 1 line.
074200*
074300 cc250-Trend-Total-Line.
074400     move        spaces to Print-Line.
074500     compute     WS-Trend-Save rounded =
074600                 WS-Trend-Tot-Inc - WS-Trend-Tot-Exp.
074700     move        WS-Trend-Tot-Inc to WS-Num-Edit.
074800     move        WS-Num-Edit to WS-Trend-Income.
074900     move        WS-Trend-Tot-Exp to WS-Num-Edit.
075000     move        WS-Num-Edit to WS-Trend-Expense.
075100     move        WS-Trend-Save to WS-Num-Edit.
075200     move        WS-Num-Edit to WS-Trend-Savings.
075300     string      "GRAND TOTAL   "   delimited by size
075400                 WS-Trend-Income   delimited by size
075500                 "  "              delimited by size
075600                 WS-Trend-Expense  delimited by size
075700                 "  "              delimited by size
075800                 WS-Trend-Savings  delimited by size
075900                 into Print-Line.
076000     write       Print-Line after advancing 1 line.
076100*
076200*===============================================================
076300*    SECTION 4 - BUDGET STATUS
076400*===============================================================
076500 cc400-Budget-Status.
076600     move        spaces to Print-Line.
076700     write       Print-Line after advancing 2 lines.
076800     string      "SECTION 4 - BUDGET STATUS"
076900                 delimited by size into Print-Line.
077000     write       Print-Line after advancing 1 line.
077100     if          WS-Bud-Count = zero
077200                 move "  NO ACTIVE BUDGETS ON FILE" to Print-Line
077300                 write Print-Line after advancing 1 line
077400     else
077500                 set Bud-Idx to 1
077600                 perform cc410-Print-One-Budget varying Bud-Idx
077700                         from 1 by 1 until Bud-Idx > WS-Bud-Count
077800     end-if.
077900*
078000 cc410-Print-One-Budget.
078100     if          WBT-Active (Bud-Idx) = "Y"
078200                 perform cc420-Format-Budget-Line
078300     end-if.
078400*
078500 cc420-Format-Budget-Line.
078600     move        spaces to Print-Line.
078700     compute     WS-Bud-Remain = WBT-Amount (Bud-Idx) - WBT-Spent (Bud-Idx).
078800     if          WBT-Amount (Bud-Idx) not = zero
078900                 compute WS-Pct-Work rounded =
079000                         WBT-Spent (Bud-Idx) * 100 / WBT-Amount (Bud-Idx)
079100     else
079200                 move zero to WS-Pct-Work
079300     end-if.
079400     if          WS-Pct-Work >= 100.0
079500                 move "EXCEEDED" to WS-Bud-Status-Txt
079600     else
079700       if        WS-Pct-Work >= WBT-Threshold (Bud-Idx) * 100
079800                 move "WARNING " to WS-Bud-Status-Txt
079900       else
080000                 move "SAFE    " to WS-Bud-Status-Txt
080100       end-if
080200     end-if.
080300     move        WBT-Amount (Bud-Idx) to WS-Num-Edit.
080400     move        WS-Num-Edit to WS-Bud-Amt-Txt.
080500     move        WBT-Spent (Bud-Idx) to WS-Num-Edit.
080600     move        WS-Num-Edit to WS-Bud-Spent-Txt.
080700     move        WS-Bud-Remain to WS-Num-Edit.
080800     move        WS-Num-Edit to WS-Bud-Remain-Txt.
080900     move        WS-Pct-Work to WS-Pct-Edit.
081000     move        WBT-Days-Left (Bud-Idx) to WS-Days-Edit.
081100     string      WBT-Category (Bud-Idx) delimited by size
081200                 " "                   delimited by size
081300                 WS-Bud-Amt-Txt          delimited by size
081400                 " "                   delimited by size
081500                 WS-Bud-Spent-Txt        delimited by size
081600                 " "                   delimited by size
081700                 WS-Bud-Remain-Txt       delimited by size
081800                 " "                   delimited by size
081900                 WS-Pct-Edit             delimited by size
082000                 "% "                  delimited by size
082100                 WS-Days-Edit            delimited by size
082200                 " "                   delimited by size
082300                 WS-Bud-Status-Txt       delimited by size
082400                 into Print-Line.
082500     write       Print-Line after advancing 1 line.
082600*
082700*===============================================================
082800*    SECTION 5 - PREDICTION
082900*===============================================================
083000 dd100-Prediction-Report.
083100     move        spaces to Print-Line.
083200     write       Print-Line after advancing 2 lines.
083300     string      "SECTION 5 - PREDICTION"
083400                 delimited by size into Print-Line.
083500     write       Print-Line after advancing 1 line.
083600     move        "N" to WS-Predict-Ok.
083700     if          WS-Mon-Count < 3
083800                 move "  INSUFFICIENT DATA FOR A FORECAST" to Print-Line
083900                 write Print-Line after advancing 1 line
084000     else
084100                 perform dd110-Regression
084200                 perform dd150-Print-Regression
084300     end-if.
084400     perform     dd200-Category-Forecast.
084500*
084600 dd110-Regression.
084700     move        zero to WS-Sum-X WS-Sum-Y WS-Sum-Xy WS-Sum-Xx.
084800     move        WS-Mon-Count to WS-N.
084900     set         Mn-Idx to 1.
085000     perform     dd111-Accum-Point varying Mn-Idx
085100                 from 1 by 1 until Mn-Idx > WS-Mon-Count.
085200     compute     WS-Mean-Y = WS-Sum-Y / WS-N.
085300     compute     WS-Slope-B =
085400                 (WS-N * WS-Sum-Xy - WS-Sum-X * WS-Sum-Y) /
085500                 (WS-N * WS-Sum-Xx - WS-Sum-X * WS-Sum-X).
085600     compute     WS-Inter-A =
085700                 (WS-Sum-Y - WS-Slope-B * WS-Sum-X) / WS-N.
085800     move        MT-Yyyymm (WS-Mon-Count) to WS-Trend-Yyyymm.
085900     compute     WS-Cur-X = WS-Trend-Year * 12 + WS-Trend-Mon.
086000     compute     WS-Predict-Y rounded =
086100                 WS-Inter-A + WS-Slope-B * (WS-Cur-X + 1).
086200     move        MT-Expense (WS-Mon-Count) to WS-Last-Month-Amt.
086300     compute     WS-Avg-Change rounded = WS-Slope-B.
086400     if          WS-Avg-Change < zero
086500                 multiply -1 by WS-Avg-Change
086600     end-if.
086700     perform     dd120-Compute-R-Square.
086800     set         Predict-Ok to true.
086900*
087000 dd111-Accum-Point.
087100     move        MT-Yyyymm (Mn-Idx) to WS-Trend-Yyyymm.
087200     compute     WS-Point-X = WS-Trend-Year * 12 + WS-Trend-Mon.
087300     add         WS-Point-X to WS-Sum-X.
087400     add         MT-Expense (Mn-Idx) to WS-Sum-Y.
087500     compute     WS-Sum-Xy = WS-Sum-Xy + WS-Point-X * MT-Expense (Mn-Idx).
087600     compute     WS-Sum-Xx = WS-Sum-Xx + WS-Point-X * WS-Point-X.
087700*
087800 dd120-Compute-R-Square.
087900     move        zero to WS-Sse WS-Sst.
088000     set         Mn-Idx to 1.
088100     perform     dd121-Accum-Error varying Mn-Idx
088200                 from 1 by 1 until Mn-Idx > WS-Mon-Count.
088300     if          WS-Sst = zero
088400                 move 1 to WS-R-Square
088500     else
088600                 compute WS-R-Square rounded = 1 - (WS-Sse / WS-Sst)
088700     end-if.
088800*
088900 dd121-Accum-Error.
089000     move        MT-Yyyymm (Mn-Idx) to WS-Trend-Yyyymm.
089100     compute     WS-Point-X = WS-Trend-Year * 12 + WS-Trend-Mon.
089200     compute     WS-Point-Yhat = WS-Inter-A + WS-Slope-B * WS-Point-X.
089300     compute     WS-Sse = WS-Sse +
089400                 (MT-Expense (Mn-Idx) - WS-Point-Yhat) *
089500                 (MT-Expense (Mn-Idx) - WS-Point-Yhat).
089600     compute     WS-Sst = WS-Sst +
089700                 (MT-Expense (Mn-Idx) - WS-Mean-Y) *
089800                 (MT-Expense (Mn-Idx) - WS-Mean-Y).
089900*
090000 dd150-Print-Regression.
090100     move        spaces to Print-Line.
090200     move        WS-Predict-Y to WS-Num-Edit.
090300     if          WS-Slope-B > zero
090400                 move "INCREASING" to WS-Trend-Word
090500     else
090600                 move "DECREASING" to WS-Trend-Word
090700     end-if.
090800     string      "  NEXT MONTH FORECAST "    delimited by size
090900                 WS-Num-Edit                  delimited by size
091000                 "  TREND "                  delimited by size
091100                 WS-Trend-Word                delimited by size
091200                 into Print-Line.
091300     write       Print-Line after advancing 1 line.
091400     move        spaces to Print-Line.
091500     move        WS-R-Square to WS-Conf-Edit.
091600     move        WS-Avg-Change to WS-Num-Edit.
091700     string      "  CONFIDENCE "              delimited by size
091800                 WS-Conf-Edit                 delimited by size
091900                 "  AVG MONTHLY CHANGE "      delimited by size
092000                 WS-Num-Edit                  delimited by size
092100                 into Print-Line.
092200     write       Print-Line after advancing 1 line.
092300     move        spaces to Print-Line.
092400     move        WS-Mean-Y to WS-Num-Edit.
092500     move        WS-Num-Edit to WS-Trend-Income.
092600     move        WS-Last-Month-Amt to WS-Num-Edit.
092700     string      "  HISTORICAL AVERAGE "      delimited by size
092800                 WS-Trend-Income              delimited by size
092900                 "  LAST MONTH "              delimited by size
093000                 WS-Num-Edit                  delimited by size
093100                 into Print-Line.
093200     write       Print-Line after advancing 1 line.
093300*
093400 dd200-Category-Forecast.
093500*    Predicted 30 day amount = avg txn amount x count x 30/21,
093600*    the source system's day-of-week approximation - FB-025.
093700     set         Fc-Idx Ct-Idx to 1.
093800     perform     dd210-Build-One-Forecast 12 times.
093900     perform     dd250-Sort-Forecast-Table.
094000     move        spaces to Print-Line.
094100     write       Print-Line after advancing 1 line.
094200     string      "  TOP 5 CATEGORY FORECASTS (NEXT 30 DAYS)"
094300                 delimited by size into Print-Line.
094400     write       Print-Line after advancing 1 line.
094500     set         Fc-Idx to 1.
094600     perform     dd260-Print-One-Forecast 5 times.
094700*
094800 dd210-Build-One-Forecast.
094900     move        CT-Category (Ct-Idx) to FC-Category (Fc-Idx).
095000     if          CT-D90-Cnt (Ct-Idx) = zero
095100                 move zero to FC-Amount (Fc-Idx) FC-Txns (Fc-Idx)
095200     else
095300                 compute FC-Amount (Fc-Idx) rounded =
095400                         (CT-D90-Amt (Ct-Idx) / CT-D90-Cnt (Ct-Idx)) *
095500                         CT-D90-Cnt (Ct-Idx) * 30 / 21
095600                 compute FC-Txns (Fc-Idx) rounded =
095700                         CT-D90-Cnt (Ct-Idx) * 30 / 90
095800     end-if.
095900     set         Fc-Idx Ct-Idx up by 1.
096000*
096100*    Bubble sort, descending on FC-Amount - same technique as
096200*    the monthly trend table, aa090 above.
096300*
096400 dd250-Sort-Forecast-Table.
096500     move        "Y" to WS-Swapped.
096600     perform     dd251-One-Bubble-Pass until WS-Swapped = "N".
096700*
096800 dd251-One-Bubble-Pass.
096900     move        "N" to WS-Swapped.
097000     perform     dd252-Compare-Adjacent varying Fc-Idx
097100                 from 1 by 1 until Fc-Idx > 11.
097200*
097300 dd252-Compare-Adjacent.
097400     if          FC-Amount (Fc-Idx) < FC-Amount (Fc-Idx + 1)
097500                 move WS-Fc-Entry (Fc-Idx)     to WS-Fc-Swap
097600                 move WS-Fc-Entry (Fc-Idx + 1) to WS-Fc-Entry (Fc-Idx)
097700                 move WS-Fc-Swap               to WS-Fc-Entry (Fc-Idx + 1)
097800                 move "Y" to WS-Swapped
097900     end-if.
098000*
098100 dd260-Print-One-Forecast.
098200     move        spaces to Print-Line.
098300     move        FC-Amount (Fc-Idx) to WS-Num-Edit.
098400     move        FC-Txns (Fc-Idx) to WS-Cnt-Edit.
098500     string      FC-Category (Fc-Idx) delimited by size
098600                 "  "                delimited by size
098700                 WS-Num-Edit          delimited by size
098800                 "  "                delimited by size
098900                 WS-Cnt-Edit          delimited by size
099000                 into Print-Line.
099100     write       Print-Line after advancing 1 line.
099200     set         Fc-Idx up by 1.
099300*
099400*===============================================================
099500*    SECTION 6 - INSIGHTS AND ACCOUNT QUESTIONS
099600*===============================================================
099700 ee100-Insight-And-Queries.
099800     move        spaces to Print-Line.
099900     write       Print-Line after advancing 2 lines.
100000     string      "SECTION 6 - INSIGHTS AND ACCOUNT QUESTIONS"
100100                 delimited by size into Print-Line.
100200     write       Print-Line after advancing 1 line.
100300     perform     ee110-Trend-Insight.
100400     perform     ee150-Projection-Insight.
100500     set         Qu-Idx to 1.
100600     perform     ee200-Answer-One-Query 6 times.
100700*
100800 ee110-Trend-Insight.
100900*    20 pct threshold and the recommendation wording both come
101000*    from the FB rule card, not a live tunable - FB-026.
101100     move        spaces to Print-Line.
101200     if          WS-P30-Expense = zero
101300                 move zero to WS-Pct-Work
101400     else
101500                 compute WS-Pct-Work rounded =
101600                 ((WS-L30-Expense - WS-P30-Expense) * 100) / WS-P30-Expense
101700     end-if.
101800     if          WS-Pct-Work < zero
101900                 multiply -1 by WS-Pct-Work
102000     end-if.
102100     if          WS-L30-Expense > WS-P30-Expense
102200                 move "INCREASED" to WS-Trend-Word
102300     else
102400                 move "DECREASED" to WS-Trend-Word
102500     end-if.
102600     move        WS-Pct-Work to WS-Pct-Edit.
102700     string      "  SPENDING "        delimited by size
102800                 WS-Trend-Word         delimited by size
102900                 " "                  delimited by size
103000                 WS-Pct-Edit           delimited by size
103100                 "% VS PRIOR 30 DAYS" delimited by size
103200                 into Print-Line.
103300     write       Print-Line after advancing 1 line.
103400     perform     ee120-Top-L30-Category.
103500     if          WS-Trend-Word = "INCREASED" and WS-Pct-Work > 20.0
103600                 move spaces to Print-Line
103700                 string "  RECOMMENDATION - REVIEW "  delimited by size
103800                        CT-Category (Ct-Idx)          delimited by size
103900                        " SPENDING"                   delimited by size
104000                        into Print-Line
104100                 write Print-Line after advancing 1 line
104200     end-if.
104300*
104400 ee120-Top-L30-Category.
104500     set         Ct-Idx to 1.
104600     set         Cn-Idx to 1.
104700     perform     ee121-Compare-L30-Amt varying Cn-Idx
104800                 from 2 by 1 until Cn-Idx > 12.
104900     move        spaces to Print-Line.
105000     string      "  TOP CATEGORY LAST 30 DAYS - " delimited by size
105100                 CT-Category (Ct-Idx)             delimited by size
105200                 into Print-Line.
105300     write       Print-Line after advancing 1 line.
105400*
105500 ee121-Compare-L30-Amt.
105600     if          CT-L30-Amt (Cn-Idx) > CT-L30-Amt (Ct-Idx)
105700                 set Ct-Idx to Cn-Idx
105800     end-if.
105900*
106000 ee150-Projection-Insight.
106100*    Only meaningful once a regression has actually run - no
106200*    forecast, no projection, FB-027.
106300     if          not Predict-Ok
106400                 go to ee150-Exit
106500     end-if.
106600     if          WS-Cur-Expense not > 0.5 * WS-Predict-Y
106700                 go to ee150-Exit
106800     end-if.
106900     compute     WS-Days-Elapsed = WS-Proc-Dd.
107000     if          WS-Days-Elapsed = zero
107100                 move 1 to WS-Days-Elapsed
107200     end-if.
107300     compute     WS-Projected-Mth rounded =
107400                 (WS-Cur-Expense / WS-Days-Elapsed) * 30.
107500     if          WS-Projected-Mth > 1.2 * WS-Mean-Y
107600                 move spaces to Print-Line
107700                 move WS-Projected-Mth to WS-Num-Edit
107800                 string "  PROJECTION WARNING - "          delimited by size
107900                        WS-Num-Edit                        delimited by size
108000                        " PROJECTED, EXCEEDS HISTORICAL AVG" delimited by size
108100                        into Print-Line
108200                 write Print-Line after advancing 1 line
108300     end-if.
108400 ee150-Exit.
108500     exit.
108600*
108700 ee200-Answer-One-Query.
108800     move        FB-QUESTION (Qu-Idx) to WS-Msg-Upper.
108900     move        spaces to WS-Answer-Text.
109000     perform     ee210-Route-Query.
109100     move        spaces to Print-Line.
109200     string      "  Q: "        delimited by size
109300                 FB-QUESTION (Qu-Idx)  delimited by size
109400                 into Print-Line.
109500     write       Print-Line after advancing 1 line.
109600     move        spaces to Print-Line.
109700     string      "  A: "        delimited by size
109800                 WS-Answer-Text        delimited by size
109900                 into Print-Line.
110000     write       Print-Line after advancing 1 line.
110100     set         Qu-Idx up by 1.
110200*
110300 ee210-Route-Query.
110400     move        zero to WS-Match-Count.
110500     inspect     WS-Msg-Upper tallying WS-Match-Count
110600                 for all "PERCENTAGE" "PERCENT" "%".
110700     if          WS-Match-Count > zero
110800                 perform ee310-Answer-Percentage
110900                 go to ee210-Exit
111000     end-if.
111100     move        zero to WS-Match-Count.
111200     inspect     WS-Msg-Upper tallying WS-Match-Count for all "INCOME".
111300     if          WS-Match-Count > zero
111400                 move zero to WS-Match-Count
111500                 inspect WS-Msg-Upper tallying WS-Match-Count for all "EXPENSE"
111600     end-if.
111700     if          WS-Match-Count > zero
111800                 perform ee320-Answer-Vs
111900                 go to ee210-Exit
112000     end-if.
112100     move        zero to WS-Match-Count.
112200     inspect     WS-Msg-Upper tallying WS-Match-Count for all "VS" "VERSUS".
112300     if          WS-Match-Count > zero
112400                 perform ee320-Answer-Vs
112500                 go to ee210-Exit
112600     end-if.
112700     move        zero to WS-Match-Count.
112800     inspect     WS-Msg-Upper tallying WS-Match-Count for all "SPENT".
112900     if          WS-Match-Count > zero
113000                 move zero to WS-Match-Count
113100                 inspect WS-Msg-Upper tallying WS-Match-Count
113200                         for all "MONTH" "TOTAL"
113300     end-if.
113400     if          WS-Match-Count > zero
113500                 perform ee330-Answer-Spent
113600                 go to ee210-Exit
113700     end-if.
113800     move        zero to WS-Match-Count.
113900     inspect     WS-Msg-Upper tallying WS-Match-Count for all "EARN".
114000     if          WS-Match-Count = zero
114100                 move zero to WS-Match-Count WS-Match-Count-2
114200                 inspect WS-Msg-Upper tallying WS-Match-Count for all "INCOME"
114300                 inspect WS-Msg-Upper tallying WS-Match-Count-2 for all "HOW MUCH"
114400                 if WS-Match-Count = zero or WS-Match-Count-2 = zero
114500                     move zero to WS-Match-Count
114600                 end-if
114700     end-if.
114800     if          WS-Match-Count > zero
114900                 perform ee340-Answer-Income
115000                 go to ee210-Exit
115100     end-if.
115200     move        zero to WS-Match-Count.
115300     inspect     WS-Msg-Upper tallying WS-Match-Count for all "SAVE" "SAVING".
115400     if          WS-Match-Count > zero
115500                 perform ee350-Answer-Save
115600                 go to ee210-Exit
115700     end-if.
115800     move        zero to WS-Match-Count.
115900     inspect     WS-Msg-Upper tallying WS-Match-Count for all "CATEGORY" "MOST".
116000     if          WS-Match-Count > zero
116100                 perform ee360-Answer-Top-Cat
116200                 go to ee210-Exit
116300     end-if.
116400     move        zero to WS-Match-Count.
116500     inspect     WS-Msg-Upper tallying WS-Match-Count
116600                 for all "BALANCE" "LEFT" "REMAINING".
116700     if          WS-Match-Count > zero
116800                 perform ee370-Answer-Balance
116900                 go to ee210-Exit
117000     end-if.
117100     perform     ee380-Answer-Cat-Keyword.
117200     if          WS-Match-Count > zero
117300                 go to ee210-Exit
117400     end-if.
117500     perform     ee390-Answer-Help.
117600 ee210-Exit.
117700     exit.
117800*
117900 ee310-Answer-Percentage.
118000     if          WS-Cur-Income = zero
118100                 move "NO INCOME RECORDED THIS MONTH" to WS-Answer-Text
118200     else
118300                 compute WS-Pct-Work rounded =
118400                         WS-Cur-Expense * 100 / WS-Cur-Income
118500                 move WS-Pct-Work to WS-Pct-Edit
118600                 compute WS-Pct-Work rounded =
118700                         (WS-Cur-Income - WS-Cur-Expense) * 100 / WS-Cur-Income
118800                 move WS-Pct-Work to WS-Sav-Pct-Edit
118900                 string "YOU SPENT " delimited by size
119000                        WS-Pct-Edit   delimited by size
119100                        "% OF INCOME, SAVINGS RATE " delimited by size
119200                        WS-Sav-Pct-Edit delimited by size
119300                        "%"            delimited by size
119400                        into WS-Answer-Text
119500     end-if.
119600*
119700 ee320-Answer-Vs.
119800     compute     WS-Net-Amt = WS-Cur-Income - WS-Cur-Expense.
119900     move        WS-Cur-Income to WS-Num-Edit.
120000     move        WS-Num-Edit to WS-Trend-Income.
120100     move        WS-Cur-Expense to WS-Num-Edit.
120200     move        WS-Num-Edit to WS-Trend-Expense.
120300     if          WS-Net-Amt < zero
120400                 multiply -1 by WS-Net-Amt
120500                 move "DEFICIT" to WS-Bud-Status-Txt
120600     else
120700                 move "SURPLUS" to WS-Bud-Status-Txt
120800     end-if.
120900     move        WS-Net-Amt to WS-Num-Edit.
121000     string      "INCOME "  delimited by size
121100                 WS-Trend-Income delimited by size
121200                 " EXPENSE " delimited by size
121300                 WS-Trend-Expense delimited by size
121400                 " NET "    delimited by size
121500                 WS-Num-Edit delimited by size
121600                 " "        delimited by size
121700                 WS-Bud-Status-Txt delimited by size
121800                 into WS-Answer-Text.
121900*
122000 ee330-Answer-Spent.
122100     move        WS-Cur-Expense to WS-Num-Edit.
122200     move        WS-Cur-Exp-Cnt to WS-Cnt-Edit.
122300     string      "YOU SPENT " delimited by size
122400                 WS-Num-Edit   delimited by size
122500                 " OVER "     delimited by size
122600                 WS-Cnt-Edit   delimited by size
122700                 " TRANSACTIONS" delimited by size
122800                 into WS-Answer-Text.
122900*
123000 ee340-Answer-Income.
123100     move        WS-Cur-Income to WS-Num-Edit.
123200     move        WS-Cur-Inc-Cnt to WS-Cnt-Edit.
123300     string      "YOU EARNED " delimited by size
123400                 WS-Num-Edit    delimited by size
123500                 " OVER "      delimited by size
123600                 WS-Cnt-Edit    delimited by size
123700                 " TRANSACTIONS" delimited by size
123800                 into WS-Answer-Text.
123900*
124000 ee350-Answer-Save.
124100     compute     WS-Net-Amt = WS-Cur-Income - WS-Cur-Expense.
124200     move        WS-Net-Amt to WS-Num-Edit.
124300     if          WS-Cur-Income = zero
124400                 move zero to WS-Pct-Work
124500     else
124600                 compute WS-Pct-Work rounded =
124700                         WS-Net-Amt * 100 / WS-Cur-Income
124800     end-if.
124900     move        WS-Pct-Work to WS-Pct-Edit.
125000     string      "SAVINGS "  delimited by size
125100                 WS-Num-Edit  delimited by size
125200                 " RATE "    delimited by size
125300                 WS-Pct-Edit  delimited by size
125400                 "%"         delimited by size
125500                 into WS-Answer-Text.
125600*
125700 ee360-Answer-Top-Cat.
125800     set         Ct-Idx to 1.
125900     set         Cn-Idx to 1.
126000     perform     ee361-Compare-Month-Amt varying Cn-Idx
126100                 from 2 by 1 until Cn-Idx > 12.
126200     if          WS-Cur-Expense = zero
126300                 move zero to WS-Pct-Work
126400     else
126500                 compute WS-Pct-Work rounded =
126600                         CT-Month-Amt (Ct-Idx) * 100 / WS-Cur-Expense
126700     end-if.
126800     move        CT-Month-Amt (Ct-Idx) to WS-Num-Edit.
126900     move        WS-Pct-Work to WS-Pct-Edit.
127000     string      "TOP CATEGORY " delimited by size
127100                 CT-Category (Ct-Idx) delimited by size
127200                 " "             delimited by size
127300                 WS-Num-Edit      delimited by size
127400                 " ("            delimited by size
127500                 WS-Pct-Edit      delimited by size
127600                 "%)"            delimited by size
127700                 into WS-Answer-Text.
127800*
127900 ee361-Compare-Month-Amt.
128000     if          CT-Month-Amt (Cn-Idx) > CT-Month-Amt (Ct-Idx)
128100                 set Ct-Idx to Cn-Idx
128200     end-if.
128300*
128400 ee370-Answer-Balance.
128500     compute     WS-Net-Amt = WS-Cur-Income - WS-Cur-Expense.
128600     move        WS-Net-Amt to WS-Num-Edit.
128700     string      "BALANCE THIS MONTH " delimited by size
128800                 WS-Num-Edit            delimited by size
128900                 into WS-Answer-Text.
129000*
129100 ee380-Answer-Cat-Keyword.
129200     move        zero to WS-Match-Count.
129300     inspect     WS-Msg-Upper tallying WS-Match-Count for all "FOOD" "DINING".
129400     if          WS-Match-Count > zero
129500                 move "FOOD & DINING       " to WS-Cat-Lookup
129600                 go to ee380-Found
129700     end-if.
129800     inspect     WS-Msg-Upper tallying WS-Match-Count for all "SHOPPING".
129900     if          WS-Match-Count > zero
130000                 move "SHOPPING            " to WS-Cat-Lookup
130100                 go to ee380-Found
130200     end-if.
130300     inspect     WS-Msg-Upper tallying WS-Match-Count for all "ENTERTAINMENT".
130400     if          WS-Match-Count > zero
130500                 move "ENTERTAINMENT       " to WS-Cat-Lookup
130600                 go to ee380-Found
130700     end-if.
130800     inspect     WS-Msg-Upper tallying WS-Match-Count for all "TRANSPORT".
130900     if          WS-Match-Count > zero
131000                 move "TRANSPORTATION      " to WS-Cat-Lookup
131100                 go to ee380-Found
131200     end-if.
131300     inspect     WS-Msg-Upper tallying WS-Match-Count for all "BILLS".
131400     if          WS-Match-Count = zero
131500                 go to ee380-Exit
131600     end-if.
131700     move        "BILLS & UTILITIES   " to WS-Cat-Lookup.
131800 ee380-Found.
131900     perform     bb100-Find-Category-Row.
132000     move        CT-Month-Amt (Ct-Idx) to WS-Num-Edit.
132100     string      WS-Cat-Lookup delimited by size
132200                 " MONTH TO DATE " delimited by size
132300                 WS-Num-Edit   delimited by size
132400                 into WS-Answer-Text.
132500 ee380-Exit.
132600     exit.
132700*
132800 ee390-Answer-Help.
132900     move        "ASK ABOUT SPENDING, INCOME, SAVINGS, CATEGORY OR BALANCE"
133000                 to WS-Answer-Text.
133100*
133200*===============================================================
133300*    CALENDAR UTILITY ROUTINES
133400*    VAC's own ZZ070 (see VACPRINT) only reorders UK/US/Intl
133500*    date display - it has no day serial of its own, so this
133600*    suite was added fresh for the period bound / window maths
133700*    the analytics and budget sections both need.  09/12/25 VBC.
133800*===============================================================
133900 zz070-Day-Serial.
134000*    Standard proleptic Gregorian day count - 0001-01-01 is day
134100*    1, a Monday.  WS-Walk-Date in, WS-Serial out.
134200     compute     WS-Wrk-Y1 = WS-Wrk-Ccyy - 1.
134300     compute     WS-Serial =
134400                 365 * WS-Wrk-Y1 + (WS-Wrk-Y1 / 4) -
134500                 (WS-Wrk-Y1 / 100) + (WS-Wrk-Y1 / 400) +
134600                 WS-Cum-Day (WS-Wrk-Mm) + WS-Wrk-Dd.
134700     if          WS-Wrk-Mm > 2
134800                 perform zz075-Test-Leap-Year
134900                 if WS-Leap-Yr
135000                    add 1 to WS-Serial
135100                 end-if
135200     end-if.
135300*
135400 zz071-Day-Of-Week.
135500*    1 = Monday ... 7 = Sunday.  WS-Serial in, WS-Dow out.
135600     compute     WS-Div-Work = (WS-Serial - 1) / 7.
135700     compute     WS-Rem-Work = (WS-Serial - 1) - WS-Div-Work * 7.
135800     compute     WS-Dow = WS-Rem-Work + 1.
135900*
136000 zz072-Add-One-Day.
136100     add         1 to WS-Wrk-Dd.
136200     perform     zz073-Get-Month-Days.
136300     if          WS-Wrk-Dd > WS-Month-Days
136400                 move 1 to WS-Wrk-Dd
136500                 add 1 to WS-Wrk-Mm
136600                 if WS-Wrk-Mm > 12
136700                    move 1 to WS-Wrk-Mm
136800                    add 1 to WS-Wrk-Ccyy
136900                 end-if
137000     end-if.
137100*
137200 zz073-Get-Month-Days.
137300     move        WS-Dim-Mon (WS-Wrk-Mm) to WS-Month-Days.
137400     if          WS-Wrk-Mm = 2
137500                 perform zz075-Test-Leap-Year
137600                 if WS-Leap-Yr
137700                    move 29 to WS-Month-Days
137800                 end-if
137900     end-if.
138000*
138100 zz074-Subtract-One-Day.
138200     subtract    1 from WS-Wrk-Dd.
138300     if          WS-Wrk-Dd < 1
138400                 subtract 1 from WS-Wrk-Mm
138500                 if WS-Wrk-Mm < 1
138600                    move 12 to WS-Wrk-Mm
138700                    subtract 1 from WS-Wrk-Ccyy
138800                 end-if
138900                 perform zz073-Get-Month-Days
139000                 move WS-Month-Days to WS-Wrk-Dd
139100     end-if.
139200*
139300 zz075-Test-Leap-Year.
139400     move        "N" to WS-Leap-Switch.
139500     if          WS-Wrk-Ccyy / 4 * 4 = WS-Wrk-Ccyy
139600                 and not (WS-Wrk-Ccyy / 100 * 100 = WS-Wrk-Ccyy)
139700                 move "Y" to WS-Leap-Switch
139800     else
139900       if        WS-Wrk-Ccyy / 400 * 400 = WS-Wrk-Ccyy
140000                 move "Y" to WS-Leap-Switch
140100       end-if
140200     end-if.
