000100*********************************************************
000200*                                                       *
000300*   SPENDING CATEGORY KEYWORD RULE TABLE (CONSTANT)       *
000400*        FIRST MATCHING KEYWORD IN TABLE ORDER WINS       *
000500*        LOADED TO FB-CAT-TAB AT START-OF-RUN BY          *
000600*        AA010-LOAD-TABLES IN FB100                       *
000700*********************************************************
000800*  48 ENTRIES, 42 BYTES EACH - KEYWORD(20) + KEYLEN(2) +
000900*  CATEGORY(20).  KEYLEN CARRIES THE TRUE KEYWORD LENGTH
001000*  SO BB205 CAN REFERENCE-MODIFY THE TABLE ENTRY WITHOUT
001100*  A TRIM FUNCTION.  NO MATCH ON ANY ROW FALLS TO 'OTHERS'.
001200*
001300* 13/11/25 VBC - CREATED FROM THE OLD SCORING MODEL'S
001400*                TRAINING KEYWORDS - SEE FB RULE CARD
001500*                DATED 13/11/25.
001600* 21/11/25 VBC - AMAZON PRIME / NETFLIX / SPOTIFY MOVED
001700*                AHEAD OF PLAIN AMAZON - WAS MISCODING
001800*                STREAMING AS SHOPPING.  TICKET FB-014.
001900* 28/11/25 VBC - KEYLEN ADDED TO EVERY ROW - BB205 WAS
002000*                MATCHING ON TRAILING SPACES OF SHORT
002100*                KEYWORDS AND NEVER HITTING.  TICKET FB-019.
002200*
002300 01  FB-CAT-VALUES.
002400     03  FILLER   PIC X(42) VALUE "SWIGGY              06FOOD & DINING       ".
002500     03  FILLER   PIC X(42) VALUE "ZOMATO              06FOOD & DINING       ".
002600     03  FILLER   PIC X(42) VALUE "RESTAURANT          10FOOD & DINING       ".
002700     03  FILLER   PIC X(42) VALUE "DOMINOS             07FOOD & DINING       ".
002800     03  FILLER   PIC X(42) VALUE "PIZZA               05FOOD & DINING       ".
002900     03  FILLER   PIC X(42) VALUE "CAFE                04FOOD & DINING       ".
003000     03  FILLER   PIC X(42) VALUE "MCDONALDS           09FOOD & DINING       ".
003100     03  FILLER   PIC X(42) VALUE "BURGER              06FOOD & DINING       ".
003200     03  FILLER   PIC X(42) VALUE "KFC                 03FOOD & DINING       ".
003300     03  FILLER   PIC X(42) VALUE "AMAZON PRIME        12ENTERTAINMENT       ".
003400     03  FILLER   PIC X(42) VALUE "NETFLIX             07ENTERTAINMENT       ".
003500     03  FILLER   PIC X(42) VALUE "SPOTIFY             07ENTERTAINMENT       ".
003600     03  FILLER   PIC X(42) VALUE "HOTSTAR             07ENTERTAINMENT       ".
003700     03  FILLER   PIC X(42) VALUE "MOVIE               05ENTERTAINMENT       ".
003800     03  FILLER   PIC X(42) VALUE "CINEMA              06ENTERTAINMENT       ".
003900     03  FILLER   PIC X(42) VALUE "PVR                 03ENTERTAINMENT       ".
004000     03  FILLER   PIC X(42) VALUE "AMAZON              06SHOPPING            ".
004100     03  FILLER   PIC X(42) VALUE "FLIPKART            08SHOPPING            ".
004200     03  FILLER   PIC X(42) VALUE "MYNTRA              06SHOPPING            ".
004300     03  FILLER   PIC X(42) VALUE "SHOPPING            08SHOPPING            ".
004400     03  FILLER   PIC X(42) VALUE "UBER                04TRANSPORTATION      ".
004500     03  FILLER   PIC X(42) VALUE "OLA                 03TRANSPORTATION      ".
004600     03  FILLER   PIC X(42) VALUE "PETROL              06TRANSPORTATION      ".
004700     03  FILLER   PIC X(42) VALUE "METRO               05TRANSPORTATION      ".
004800     03  FILLER   PIC X(42) VALUE "RAILWAY             07TRANSPORTATION      ".
004900     03  FILLER   PIC X(42) VALUE "ELECTRICITY         11BILLS & UTILITIES   ".
005000     03  FILLER   PIC X(42) VALUE "RECHARGE            08BILLS & UTILITIES   ".
005100     03  FILLER   PIC X(42) VALUE "INTERNET BILL       13BILLS & UTILITIES   ".
005200     03  FILLER   PIC X(42) VALUE "WATER BILL          10BILLS & UTILITIES   ".
005300     03  FILLER   PIC X(42) VALUE "GAS BILL            08BILLS & UTILITIES   ".
005400     03  FILLER   PIC X(42) VALUE "AIRTEL              06BILLS & UTILITIES   ".
005500     03  FILLER   PIC X(42) VALUE "VODAFONE            08BILLS & UTILITIES   ".
005600     03  FILLER   PIC X(42) VALUE "JIO                 03BILLS & UTILITIES   ".
005700     03  FILLER   PIC X(42) VALUE "PHARMACY            08HEALTHCARE          ".
005800     03  FILLER   PIC X(42) VALUE "DOCTOR              06HEALTHCARE          ".
005900     03  FILLER   PIC X(42) VALUE "MEDICAL             07HEALTHCARE          ".
006000     03  FILLER   PIC X(42) VALUE "HOSPITAL            08HEALTHCARE          ".
006100     03  FILLER   PIC X(42) VALUE "MEDICINE            08HEALTHCARE          ".
006200     03  FILLER   PIC X(42) VALUE "CLINIC              06HEALTHCARE          ".
006300     03  FILLER   PIC X(42) VALUE "ATM                 03ATM/CASH            ".
006400     03  FILLER   PIC X(42) VALUE "CASH WITHDRAWAL     15ATM/CASH            ".
006500     03  FILLER   PIC X(42) VALUE "WITHDRAWN FROM ATM  18ATM/CASH            ".
006600     03  FILLER   PIC X(42) VALUE "SALARY              06INCOME              ".
006700     03  FILLER   PIC X(42) VALUE "BIGBASKET           09GROCERIES           ".
006800     03  FILLER   PIC X(42) VALUE "DMART               05GROCERIES           ".
006900     03  FILLER   PIC X(42) VALUE "VEGETABLE           09GROCERIES           ".
007000     03  FILLER   PIC X(42) VALUE "GROCERY             07GROCERIES           ".
007100     03  FILLER   PIC X(42) VALUE "SUPERMARKET         11GROCERIES           ".
007200*
007300 01  FB-CAT-TAB REDEFINES FB-CAT-VALUES.
007400     03  CAT-RULE               OCCURS 48 TIMES
007500                                INDEXED BY CAT-IDX.
007600         05  RULE-KEYWORD       PIC X(20).
007700         05  RULE-KEYLEN        PIC 99.
007800         05  RULE-CATEGORY      PIC X(20).
