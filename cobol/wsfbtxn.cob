000100*********************************************************
000200*                                                       *
000300*   RECORD DEFINITION FOR TRANSACTION MASTER FILE        *
000400*        USES TXN-ID AS KEY (SEQUENTIAL, APPEND ONLY)    *
000500*********************************************************
000600*  FILE SIZE 140 BYTES - FIELDS SUM TO 127 NOW TXN-AMOUNT AND
000650*  TXN-AMOUNT-INR ARE PACKED, 13 BYTE GROWTH FILLER CARRIED -
000700*  SEE FB-DESIGN NOTE OF 11/11/25, REVISED 12/12/25.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 11/11/25 VBC - CREATED.
001200* 18/11/25 VBC - TXN-SOURCE WIDENED TO X(10) TO TAKE
001300*                'BANK-SMS' WITHOUT TRUNCATION.
001400* 02/12/25 VBC - TXN-CARD4 ADDED, FILLER REDUCED.
001450* 12/12/25 VBC - TXN-AMOUNT/TXN-AMOUNT-INR MADE COMP-3, WAS
001460*                LEFT DISPLAY BY MISTAKE - EVERY OTHER MONEY
001470*                FIELD ON THIS SUITE OUTSIDE THE OLD PAYROLL
001480*                TAX TABLES IS PACKED, SAME AS EMP-RATE ON
001490*                THE STAFF FILE.  TICKET FB-029.
001500*
001600 01  FB-TRANSACTION-RECORD.
001700     03  TXN-ID                PIC 9(7).
001800     03  TXN-USER-ID            PIC 9(5).
001900     03  TXN-AMOUNT             PIC S9(9)V99 COMP-3.
002000     03  TXN-CURRENCY           PIC X(3).
002100     03  TXN-AMOUNT-INR         PIC S9(9)V99 COMP-3.
002200     03  TXN-EXCH-RATE          PIC S9(5)V9(6).
002300     03  TXN-DESC               PIC X(40).
002400     03  TXN-CATEGORY           PIC X(20).
002500     03  TXN-DATE               PIC 9(8).
002600     03  TXN-DATE-BLK REDEFINES TXN-DATE.
002700         05  TXN-DATE-CCYY      PIC 9(4).
002800         05  TXN-DATE-MM        PIC 99.
002900         05  TXN-DATE-DD        PIC 99.
003000     03  TXN-TYPE               PIC X(7).
003100     03  TXN-SOURCE             PIC X(10).
003200     03  TXN-CARD4              PIC X(4).
003300     03  FILLER                 PIC X(13).
