000100*********************************************************
000200*                                                       *
000300*   RECORD DEFINITION FOR RAW BANK MESSAGE FILE          *
000400*        NO KEY - READ SEQUENTIAL ONLY                  *
000500*********************************************************
000600*  FILE SIZE 166 BYTES.
000700*
000800* THESE FIELD DEFINITIONS MAY NEED CHANGING
000900*
001000* 04/11/25 VBC - CREATED.
001100* 07/11/25 VBC - MSG-TEXT SPLIT OUT UNDER MSG-TEXT-AREA, SO A
001200*                LATER FIELD CAN BE ADDED ALONGSIDE IT WITHOUT
001300*                DISTURBING MSG-ID - SEE SY-BATCH NOTE FB003.
001400* 12/12/25 VBC - MSG-TEXT WAS CODED 3 BYTES SHORT OF THE FB
001500*                RULE CARD'S 160 BYTE MESSAGE FIELD - NO GROWTH
001600*                ROOM EXISTS AT 166 BYTES, THE FULL RECORD WIDTH.
001700*                WIDENED, TICKET FB-028.
001800*
001900 01  FB-RAW-MSG-RECORD.
002000     03  MSG-ID                PIC 9(6).
002100     03  MSG-TEXT-AREA.
002200         05  MSG-TEXT           PIC X(160).
