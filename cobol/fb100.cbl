000100*****************************************************************
000200*                                                               *
000300*                 Personal Finance  -  Transaction Poster       *
000400*          Parses bank SMS text, categorises, converts to INR,  *
000500*                posts TRANSACTIONS, raises budget alerts       *
000600*                                                               *
000700*****************************************************************
000800*
000900 identification          division.
001000*================================
001100*
001200*
001300     program-id.          fb100.
001400*
001500*    Author.              R Desai, for Applewood Computers.
001600*
001700*    Installation.        Applewood Computers - Finance Batch Unit.
001800*
001900     date-written.        14/03/1984.
002000*
002100     date-compiled.
002200*
002300     security.            Copyright (C) 1984-2026 & later,
002400*                         Vincent Bryan Coen.
002500*                         Distributed under the GNU General Public
002600*                         License.  See the file COPYING for
002700*                         details.
002800*
002900*    Remarks.             FB100 is the transaction poster for the
003000*                         personal finance batch suite (the FB
003100*                         series, built on the ACAS run skeleton).
003200*                         Reads raw bank SMS text, parses amount,
003300*                         currency, type, merchant, card and date,
003400*                         assigns a spending category, converts
003500*                         foreign amounts to INR, posts the
003600*                         transaction master and checks budgets.
003700*
003800*    Version.             See Prog-Name in Working-Storage.
003900*
004000*    Called modules.      None.
004100*
004200*    Functions used.      None - none permitted, site standing
004300*                         order SY-BATCH/4, intrinsic functions
004400*                         are not to be used in FB or PY suites.
004500*
004600*    Files used.          RAWMSGS   - raw bank SMS text, input.
004700*                         BUDGETS   - active budgets, input, held
004800*                                     as an in memory table.
004900*                         TRANSAC   - transaction master, output.
005000*                         ALERTS    - budget alerts, output.
005100*                         RUNRPT    - control total print, output.
005200*
005300*    Error messages used. None - rejected messages are counted,
005400*                         not reported individually, see spec
005500*                         note FB-002.
005600*
005700* Changes:
005800* 14/03/84 rd  -      Written for first cut of the finance batch
005900*                     suite, modelled on the payroll start string
006000*                     of programs.
006100* 02/09/86 rd  -      Card ending / a-c suffix added to parse,
006200*                     bank began showing last 4 digits on SMS.
006300* 19/04/91 jds -      AED and SGD added to the rate table, two
006400*                     new overseas users on the scheme.
006500* 28/11/98 vbc -      Y2K. Four digit year accepted on input
006600*                     dates, two digit years now forced to 20YY
006700*                     not 19YY. SY-BATCH sign off ref FB-Y2K-01.
006800* 11/06/03 vbc -      Budget threshold defaulted to .800 when the
006900*                     input record carries it as zero.
007000* 30/03/09 vbc -      Migration to Open Cobol v3.00.00.
007100* 04/11/25 vbc - 2.0  Rework for ten currency rate table and the
007200*                     48 row category rule table, FB rule card
007300*                     dated 13/11/25.
007400* 21/11/25 vbc -      Amazon Prime / Netflix / Spotify moved ahead
007500*                     of the Shopping Amazon rule, ticket FB-014.
007600* 02/12/25 vbc -      Card last 4 digits carried to the master,
007700*                     TXN-CARD4 added to wsfbtxn.
007800* 09/12/25 vbc - 2.0.00 Version update and builds reset.
007805* 12/12/25 vbc -      WBT-Amount/WBT-Spent (and the transaction,
007806*                     budget and alert copybook money fields)
007807*                     made COMP-3, left DISPLAY in error on the
007808*                     2.0 rework.  Budget table now carries its
007809*                     own period bounds, worked out at load time
007811*                     off the run date the same way FB200 works
007812*                     out the status report's bounds - bb400 was
007813*                     accumulating WBT-Spent with no period check
007814*                     at all.  Date acceptance moved ahead of
007815*                     table load since the bounds need it.
007816*                     Ticket FB-029.
007817*
007818* 12/12/25 vbc -      BB112/BB113/BB115 only tested the 3 letter
007819*                     codes - the FB rule card also calls for the
007821*                     EUR/GBP/INR symbol glyphs, same as BB111's
007822*                     "$" test for USD.  Glyph tests added; the
007823*                     old "symbols don't travel reliably" note by
007824*                     BB111 never held for USD and is dropped.
007825*                     RATE-TO-INR on WSFBRATE corrected to S9(5)
007826*                     V9(6), was unsigned.  Ticket FB-030.
007827*
007828* 12/12/25 vbc -      Budget-File and Alert-File switched from
007829*                     line sequential to sequential - BUD-AMOUNT/
007831*                     ALR-SPENT/ALR-BUDGET went comp-3 under
007832*                     FB-029 and a packed byte can legally equal
007833*                     a line sequential terminator.  Also put a
007834*                     PERFORM ... THRU on the serial/day-of-week
007835*                     pair in AA018, same idiom as FB200.
007836*                     Ticket FB-031.
007837*
008000
008100 environment              division.
008200*================================
008300 configuration            section.
008400 special-names.
008500     c01 is top-of-form.
008600 input-output             section.
008700 file-control.
008800     select   Raw-Msg-File  assign to RAWMSGS
008900              organization is line sequential
009000              file status  is WS-Msg-Status.
009100     select   Budget-File   assign to BUDGETS
009150*             BUD-AMOUNT packed comp-3 since FB-029, line
009160*             sequential's terminator bytes are live data
009170*             in a packed field - sequential only.  FB-031.
009200              organization is sequential
009300              file status  is WS-Bud-Status.
009400     select   Txn-File      assign to TRANSAC
009500              organization is sequential
009600              file status  is WS-Txn-Status.
009700     select   Alert-File    assign to ALERTS
009750*             ALR-SPENT/ALR-BUDGET packed comp-3 since FB-029,
009760*             same reason as Budget-File above.  FB-031.
009800              organization is sequential
009900              file status  is WS-Alr-Status.
010000     select   Print-File    assign to RUNRPT
010100              organization is line sequential
010200              file status  is WS-Prt-Status.
010300*
010400 data                     division.
010500*================================
010600 file                     section.
010700*
010800 fd  Raw-Msg-File.
010900     copy     "wsfbmsg.cob".
011000*
011100 fd  Budget-File.
011200     copy     "wsfbbud.cob".
011300*
011400 fd  Txn-File
011500     record contains 140 characters.
011600     copy     "wsfbtxn.cob".
011700*
011800 fd  Alert-File.
011900     copy     "wsfbalr.cob".
012000*
012100 fd  Print-File.
012200 01  Print-Line            pic x(132).
012300*
012400 working-storage          section.
012500*================================
012600 77  Prog-Name             pic x(17) value "FB100 (2.0.00)".
012700*
012800*    Currency rate and category rule tables - loaded at
012900*    start of run by aa010-Load-Tables, see FB rate card and
013000*    FB rule card noted above.
013100*
013200     copy     "wsfbrate.cob".
013300     copy     "wsfbcat.cob".
013400*
013500 01  WS-File-Status-Group.
013600     03  WS-Msg-Status     pic x(02).
013700         88  Msg-Ok        value "00".
013800         88  Msg-Eof       value "10".
013900     03  WS-Bud-Status     pic x(02).
014000         88  Bud-Ok        value "00".
014100         88  Bud-Eof       value "10".
014200     03  WS-Txn-Status     pic x(02).
014300     03  WS-Alr-Status     pic x(02).
014400     03  WS-Prt-Status     pic x(02).
014500     03  FILLER            pic x(10).
014600*
014700 01  WS-Switches.
014800     03  WS-Eof-Msg        pic x(01) value "N".
014900         88  Eof-Msg       value "Y".
015000     03  WS-Has-Amount     pic x(01) value "N".
015100         88  Has-Amount    value "Y".
015200     03  WS-Cat-Found      pic x(01) value "N".
015300         88  Cat-Found     value "Y".
015400     03  FILLER            pic x(07).
015500*
015600 01  WS-Counters.
015700     03  WS-Msg-Read       pic 9(07) comp value zero.
015800     03  WS-Txn-Posted     pic 9(07) comp value zero.
015900     03  WS-Msg-Rejected   pic 9(07) comp value zero.
016000     03  WS-Alerts-Raised  pic 9(05) comp value zero.
016100     03  WS-Bud-Count      pic 9(05) comp value zero.
016200     03  WS-Next-Txn-Id    pic 9(07) comp value zero.
016300     03  WS-User-Id        pic 9(05) comp value zero.
016400     03  WS-Match-Count    pic 9(05) comp value zero.
016500     03  WS-Char-Idx       pic 9(05) comp value zero.
016600     03  WS-Out-Idx        pic 9(05) comp value zero.
016650     03  FILLER            pic x(05).
016700*
016800 01  WS-Run-Totals.
016900     03  WS-Total-Exp-Inr  pic s9(9)v99 value zero.
017000     03  WS-Total-Inc-Inr  pic s9(9)v99 value zero.
017050     03  FILLER            pic x(05).
017100*
017200 01  WS-Processing-Date    pic 9(08) value zero.
017300 01  WS-Proc-Date-Blk redefines WS-Processing-Date.
017400     03  WS-Proc-Ccyy      pic 9(04).
017500     03  WS-Proc-Mm        pic 99.
017600     03  WS-Proc-Dd        pic 99.
017700 01  WS-Hdtime             pic 9(08).
017800*
017900*    Budget table - one row per active budget, loaded by
018000*    aa011-Load-One-Budget, tested by bb400-Budget-Check.
018050*    Per-Start/Per-End added 12/12/25 - bb410 was accumulating
018060*    spend with no period check at all.  FB-029.
018100*
018200 01  WS-Budget-Table.
018300     03  WS-Bud-Entry      occurs 200 times
018400                           indexed by Bud-Idx.
018500         05  WBT-User-Id   pic 9(05).
018600         05  WBT-Category  pic x(20).
018700         05  WBT-Amount    pic s9(9)v99 comp-3.
018800         05  WBT-Period    pic x(07).
018900         05  WBT-Threshold pic v999.
019000         05  WBT-Active    pic x(01).
019100         05  WBT-Spent     pic s9(9)v99 comp-3.
019200         05  WBT-Alerted   pic x(01).
019210         05  WBT-Per-Start pic 9(08).
019220         05  WBT-Per-End   pic 9(08).
019250         05  FILLER        pic x(05).
019251*
019252*    General purpose calendar walk work area - shared by the
019253*    period bound paragraphs below and by no one else in FB100.
019254*
019255 01  WS-Walk-Date          pic 9(08) value zero.
019256 01  WS-Walk-Date-Blk redefines WS-Walk-Date.
019257     03  WS-Wrk-Ccyy       pic 9(04).
019258     03  WS-Wrk-Mm         pic 99.
019259     03  WS-Wrk-Dd         pic 99.
019260 01  WS-Walk-Work.
019261     03  WS-Wrk-Y1         pic 9(04)  comp.
019262     03  WS-Serial         pic 9(08)  comp.
019263     03  WS-Div-Work       pic 9(08)  comp.
019264     03  WS-Rem-Work       pic 9(02)  comp.
019265     03  WS-Dow            pic 9(01)  comp.
019266     03  WS-Month-Days     pic 9(02)  comp.
019267     03  WS-Walk-Times     pic 9(03)  comp.
019268     03  WS-Leap-Switch    pic x(01).
019269         88  WS-Leap-Yr    value "Y".
019270     03  FILLER            pic x(05).
019271*
019272*    Days-before-month / days-in-month, non leap year - same
019273*    pair as FB200's zz072/zz073, needed here too now the
019274*    budget table carries its own period bounds.
019275*
019276 01  WS-Cum-Values.
019277     03  FILLER   pic 9(3) value 000.
019278     03  FILLER   pic 9(3) value 031.
019279     03  FILLER   pic 9(3) value 059.
019280     03  FILLER   pic 9(3) value 090.
019281     03  FILLER   pic 9(3) value 120.
019282     03  FILLER   pic 9(3) value 151.
019283     03  FILLER   pic 9(3) value 181.
019284     03  FILLER   pic 9(3) value 212.
019285     03  FILLER   pic 9(3) value 243.
019286     03  FILLER   pic 9(3) value 273.
019287     03  FILLER   pic 9(3) value 304.
019288     03  FILLER   pic 9(3) value 334.
019289 01  WS-Cum-Tab redefines WS-Cum-Values.
019290     03  WS-Cum-Day         pic 9(3) occurs 12 times.
019291 01  WS-Dim-Values.
019292     03  FILLER   pic 9(2) value 31.
019293     03  FILLER   pic 9(2) value 28.
019294     03  FILLER   pic 9(2) value 31.
019295     03  FILLER   pic 9(2) value 30.
019296     03  FILLER   pic 9(2) value 31.
019297     03  FILLER   pic 9(2) value 30.
019298     03  FILLER   pic 9(2) value 31.
019299     03  FILLER   pic 9(2) value 31.
019301     03  FILLER   pic 9(2) value 30.
019302     03  FILLER   pic 9(2) value 31.
019303     03  FILLER   pic 9(2) value 30.
019304     03  FILLER   pic 9(2) value 31.
019305 01  WS-Dim-Tab redefines WS-Dim-Values.
019306     03  WS-Dim-Mon         pic 9(2) occurs 12 times.
019307*
019400*    SMS parser work fields - bb100 thru bb190.
019500*
019600 01  WS-Msg-Upper          pic x(160).
019700 01  WS-Discard            pic x(160).
019800 01  WS-Found-Ccy          pic x(03).
019900 01  WS-Amt-Text           pic x(16).
020000 01  WS-Amt-Clean          pic x(16).
020100 01  WS-Amt-Clean-Blk redefines WS-Amt-Clean.
020200     03  WS-Amt-Chr        pic x(01) occurs 16 times.
020300 01  WS-One-Char           pic x(01).
020400 01  WS-Int-Part           pic 9(09).
020500 01  WS-Dec-Part           pic 9(02).
020600 01  WS-Found-Amt          pic s9(09)v99 value zero.
020700 01  WS-Txn-Kind           pic x(06).
020800 01  WS-Merchant           pic x(40).
020900 01  WS-Card-Text           pic x(16).
021000 01  WS-Card4              pic x(04) value spaces.
021100 01  WS-Parsed-Date        pic 9(08) value zero.
021200 01  WS-Date-Token         pic x(10).
021300*
021400*    Categoriser work fields - bb200 thru bb205.
021500*
021600 01  WS-Desc-Upper         pic x(40).
021700 01  WS-Category           pic x(20).
021800 01  WS-Confidence         pic v99.
021900*
022000*    Currency conversion work fields - bb300 thru bb310.
022100*
022200 01  WS-Ccy-Rate           pic 9(05)v9(06) value zero.
022300 01  WS-Ccy-Amt-Inr        pic s9(09)v99 value zero.
022400*
022500*    Budget check work fields - bb400 thru bb420.
022600*
022700 01  WS-Pct-Used           pic s9(05)v9 value zero.
022800 01  WS-Alert-Status       pic x(08).
022900*
023000*    Report edit fields - aa090-Print-Totals.
023100*
023200 01  WS-Report-Line        pic x(132).
023300 01  WS-Num-Edit           pic zzz,zzz,zz9.99-.
023400 01  WS-Cnt-Edit           pic zz,zz9.
023500*
023600*
023700*    Merchant/date scratch fields added 09/12/25 - FB-012.
023800*
023900 01  WS-Merchant-Raw        pic x(160).
024000 01  WS-Tok-Dd              pic 99.
024100 01  WS-Tok-Mm              pic 99.
024200 01  WS-Tok-Ccyy            pic 9(04).
024300 01  WS-Tok-Yy              pic 99.
024400 procedure                division.
024500*================================
024600*
024700 aa000-Main.
024800*    ------------------------------------------------------------
024900*    Run driver - open, date, load, process, close, report.
024950*    Date moved ahead of table load 12/12/25 - budget period
024960*    bounds are worked out at load time and need it.  FB-029.
025000*    ------------------------------------------------------------
025100     perform  aa005-Open-Files.
025200     perform  aa015-Get-Date.
025300     perform  aa010-Load-Tables.
025400     perform  aa020-Process-Messages
025500              until Eof-Msg.
025600     perform  aa080-Close-Post-Files.
025700     perform  aa090-Print-Totals.
025800     perform  aa099-Close-Report.
025900     stop     run.
026000*
026100 aa005-Open-Files.
026200     open     input  Raw-Msg-File.
026300     open     input  Budget-File.
026400     open     output Txn-File.
026500     open     output Alert-File.
026600     open     output Print-File.
026700*
026800 aa010-Load-Tables.
026900*    ------------------------------------------------------------
027000*    Rate and category rule tables are loaded at compile time
027100*    by the VALUE clauses in wsfbrate/wsfbcat - nothing to do
027200*    here but read the budgets into WS-Budget-Table.
027300*    ------------------------------------------------------------
027400     perform  aa011-Load-One-Budget
027500              until Bud-Eof.
027600*
027700 aa011-Load-One-Budget.
027800     read     Budget-File
027900              at end   set Bud-Eof to true
028000              not at end
028100                       add 1 to WS-Bud-Count
028200                       set Bud-Idx to WS-Bud-Count
028300                       move BUD-USER-ID  to WBT-User-Id  (Bud-Idx)
028400                       move BUD-CATEGORY to WBT-Category (Bud-Idx)
028500                       move BUD-AMOUNT   to WBT-Amount   (Bud-Idx)
028600                       move BUD-PERIOD   to WBT-Period   (Bud-Idx)
028700                       move BUD-THRESHOLD to WBT-Threshold (Bud-Idx)
028800                       move BUD-ACTIVE   to WBT-Active   (Bud-Idx)
028900                       move zero         to WBT-Spent    (Bud-Idx)
029000                       move "N"          to WBT-Alerted  (Bud-Idx)
029100                       if   WBT-Threshold (Bud-Idx) = zero
029200                            move .800 to WBT-Threshold (Bud-Idx)
029300                       end-if
029350                       perform aa016-Set-Period-Bounds
029400     end-read.
029410*
029420 aa016-Set-Period-Bounds.
029430*    Period bounds worked out once, at load time, off the
029440*    processing date accepted by aa015-Get-Date above - same
029450*    idea as FB200's aa012, see FB-029.
029460     if         WBT-Period (Bud-Idx) = "MONTHLY"
029470                perform aa017-Bounds-Monthly
029480     else
029490       if       WBT-Period (Bud-Idx) = "WEEKLY"
029500                perform aa018-Bounds-Weekly
029510       else
029520                perform aa019-Bounds-Yearly
029530       end-if
029540     end-if.
029550*
029560 aa017-Bounds-Monthly.
029570     move       WS-Proc-Ccyy to WS-Wrk-Ccyy.
029580     move       WS-Proc-Mm   to WS-Wrk-Mm.
029590     move       01           to WS-Wrk-Dd.
029600     move       WS-Walk-Date to WBT-Per-Start (Bud-Idx).
029610     perform    zz073-Get-Month-Days.
029620     move       WS-Month-Days to WS-Wrk-Dd.
029630     move       WS-Walk-Date to WBT-Per-End (Bud-Idx).
029640*
029650 aa018-Bounds-Weekly.
029660     move       WS-Processing-Date to WS-Walk-Date.
029665*            Serial then day-of-week, straight through, one
029668*            unconditional pass - FB200's aa014 does the same.
029670     perform    zz070-Day-Serial thru zz071-Day-Of-Week.
029690     compute    WS-Walk-Times = WS-Dow - 1.
029700     perform    zz074-Subtract-One-Day WS-Walk-Times times.
029710     move       WS-Walk-Date to WBT-Per-Start (Bud-Idx).
029720     perform    zz072-Add-One-Day 6 times.
029730     move       WS-Walk-Date to WBT-Per-End (Bud-Idx).
029740*
029750 aa019-Bounds-Yearly.
029760     move       WS-Proc-Ccyy to WS-Wrk-Ccyy.
029770     move       01 to WS-Wrk-Mm.
029780     move       01 to WS-Wrk-Dd.
029790     move       WS-Walk-Date to WBT-Per-Start (Bud-Idx).
029800     move       12 to WS-Wrk-Mm.
029810     move       31 to WS-Wrk-Dd.
029820     move       WS-Walk-Date to WBT-Per-End (Bud-Idx).
029830*
029840 aa015-Get-Date.
029850*    ------------------------------------------------------------
029860*    No intrinsic functions permitted, site standing order
029870*    SY-BATCH/4 - the system date is taken via ACCEPT FROM DATE.
029880*    ------------------------------------------------------------
029890     accept   WS-Processing-Date from date yyyymmdd.
029900     accept   WS-Hdtime         from time.
029910*    Single user batch run - user id fixed per FB-001.
029920     move     00001 to WS-User-Id.
029930*
030600 aa020-Process-Messages.
030700     read     Raw-Msg-File
030800              at end   set Eof-Msg to true
030900              not at end
031000                       perform aa025-Handle-One-Message
031100     end-read.
031200*
031300 aa025-Handle-One-Message.
031400     add      1 to WS-Msg-Read.
031500     perform  bb100-Parse-Message.
031600     if       not Has-Amount
031700              add 1 to WS-Msg-Rejected
031800     else
031900              perform aa030-Post-Transaction
032000     end-if.
032100*
032200 aa030-Post-Transaction.
032300     move     spaces to WS-Desc-Upper.
032400     if       WS-Merchant = spaces
032500              move "UNKNOWN TRANSACTION" to WS-Desc-Upper
032600     else
032700              move WS-Merchant to WS-Desc-Upper
032800     end-if.
032900     perform  bb200-Categorize-Txn.
033000     perform  bb300-Convert-To-Inr.
033100     add      1 to WS-Next-Txn-Id.
033200     move     WS-Next-Txn-Id  to TXN-ID.
033300     move     WS-User-Id      to TXN-USER-ID.
033400     move     WS-Found-Amt    to TXN-AMOUNT.
033500     move     WS-Found-Ccy    to TXN-CURRENCY.
033600     move     WS-Ccy-Amt-Inr  to TXN-AMOUNT-INR.
033700     move     WS-Ccy-Rate     to TXN-EXCH-RATE.
033800     move     WS-Desc-Upper   to TXN-DESC.
033900     move     WS-Category     to TXN-CATEGORY.
034000     if       WS-Parsed-Date not = zero
034100              move WS-Parsed-Date to TXN-DATE
034200     else
034300              move WS-Processing-Date to TXN-DATE
034400     end-if.
034500     if       WS-Txn-Kind = "DEBIT"
034600              move "EXPENSE" to TXN-TYPE
034700     else
034800              move "INCOME"  to TXN-TYPE
034900     end-if.
035000     move     "BANK-SMS"     to TXN-SOURCE.
035100     move     WS-Card4        to TXN-CARD4.
035200     write    FB-Transaction-Record.
035300     add      1 to WS-Txn-Posted.
035400     if       TXN-TYPE = "EXPENSE"
035500              add TXN-AMOUNT-INR to WS-Total-Exp-Inr
035600              perform bb400-Budget-Check
035700     else
035800              add TXN-AMOUNT-INR to WS-Total-Inc-Inr
035900     end-if.
036000*
036100 aa080-Close-Post-Files.
036200     close    Raw-Msg-File.
036300     close    Budget-File.
036400     close    Txn-File.
036500     close    Alert-File.
036600*
036700 aa090-Print-Totals.
036800*    ------------------------------------------------------------
036900*    Report section 1 - control totals.  Sections 2 thru 6
037000*    (category breakdown, trend, budget status, prediction and
037100*    NL answers) are produced by fb200 reading Transac and
037200*    Alerts built here - see FB design note of 04/11/25.
037300*    ------------------------------------------------------------
037400     move     spaces to Print-Line.
037500     string   "FB100 " Prog-Name " - TRANSACTION POSTER - "
037600              "CONTROL TOTALS"
037700              delimited by size into Print-Line.
037800     write    Print-Line.
037900     move     spaces to Print-Line.
038000     write    Print-Line.
038100     move     WS-Msg-Read to WS-Cnt-Edit.
038200     move     spaces to Print-Line.
038300     string   "MESSAGES READ .......... " WS-Cnt-Edit
038400              delimited by size into Print-Line.
038500     write    Print-Line.
038600     move     WS-Txn-Posted to WS-Cnt-Edit.
038700     move     spaces to Print-Line.
038800     string   "TRANSACTIONS POSTED .... " WS-Cnt-Edit
038900              delimited by size into Print-Line.
039000     write    Print-Line.
039100     move     WS-Msg-Rejected to WS-Cnt-Edit.
039200     move     spaces to Print-Line.
039300     string   "MESSAGES REJECTED ...... " WS-Cnt-Edit
039400              delimited by size into Print-Line.
039500     write    Print-Line.
039600     move     WS-Total-Exp-Inr to WS-Num-Edit.
039700     move     spaces to Print-Line.
039800     string   "TOTAL EXPENSE INR ...... " WS-Num-Edit
039900              delimited by size into Print-Line.
040000     write    Print-Line.
040100     move     WS-Total-Inc-Inr to WS-Num-Edit.
040200     move     spaces to Print-Line.
040300     string   "TOTAL INCOME  INR ...... " WS-Num-Edit
040400              delimited by size into Print-Line.
040500     write    Print-Line.
040600     move     WS-Alerts-Raised to WS-Cnt-Edit.
040700     move     spaces to Print-Line.
040800     string   "BUDGET ALERTS RAISED ... " WS-Cnt-Edit
040900              delimited by size into Print-Line.
041000     write    Print-Line.
041100*
041200 aa099-Close-Report.
041300     close    Print-File.
041400*
041500 bb100-Parse-Message.
041600*    ------------------------------------------------------------
041700*    Sms parser - amount/currency, type, merchant, card, date.
041800*    ------------------------------------------------------------
041900     move     spaces to WS-Msg-Upper WS-Merchant WS-Card4.
042000     move     zero   to WS-Parsed-Date.
042100     move     "N"    to WS-Has-Amount.
042200     move     MSG-TEXT to WS-Msg-Upper.
042300     inspect  WS-Msg-Upper converting
042400              "abcdefghijklmnopqrstuvwxyz" to
042500              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
042600     perform  bb110-Find-Currency.
042700     if       Has-Amount
042800              perform bb120-Find-Type
042900              perform bb130-Find-Merchant
043000              perform bb140-Find-Card4
043100              perform bb150-Find-Date
043200     end-if.
043300*
043400 bb110-Find-Currency.
043500     move     spaces to WS-Found-Ccy.
043600     perform  bb111-Test-Usd.
043700     if       WS-Found-Ccy = spaces
043800              perform bb112-Test-Eur
043900     end-if.
044000     if       WS-Found-Ccy = spaces
044100              perform bb113-Test-Gbp
044200     end-if.
044300     if       WS-Found-Ccy = spaces
044400              perform bb114-Test-Aed
044500     end-if.
044600     if       WS-Found-Ccy = spaces
044700              perform bb115-Test-Inr
044800     end-if.
044900     if       WS-Found-Ccy = spaces
045000              move "INR" to WS-Found-Ccy
045100     end-if.
045200     perform  bb116-Extract-Amount.
045300*
045400*    FB rule card dated 13/11/25 calls out a symbol glyph as
045500*    well as the 3 letter code for EUR/GBP/INR, same as USD's
045600*    "$" below - each bb11x test covers both.  Per FB-030, AED
045700*    has no glyph on the rule card so stays code/abbreviation
045750*    only.
045760*
045800 bb111-Test-Usd.
045900     move     zero to WS-Match-Count.
046000     inspect  WS-Msg-Upper tallying WS-Match-Count for all "$".
046100     if       WS-Match-Count = zero
046200              inspect WS-Msg-Upper tallying WS-Match-Count
046300                      for all "USD"
046400     end-if.
046500     if       WS-Match-Count > zero
046600              move "USD" to WS-Found-Ccy
046700     end-if.
046800*
046900 bb112-Test-Eur.
047000     move     zero to WS-Match-Count.
047010     inspect  WS-Msg-Upper tallying WS-Match-Count for all "€".
047020     if       WS-Match-Count = zero
047030              inspect WS-Msg-Upper tallying WS-Match-Count
047040                      for all "EUR"
047050     end-if.
047100     if       WS-Match-Count > zero
047300              move "EUR" to WS-Found-Ccy
047400     end-if.
047500*
047600 bb113-Test-Gbp.
047700     move     zero to WS-Match-Count.
047710     inspect  WS-Msg-Upper tallying WS-Match-Count for all "£".
047720     if       WS-Match-Count = zero
047730              inspect WS-Msg-Upper tallying WS-Match-Count
047740                      for all "GBP"
047750     end-if.
047900     if       WS-Match-Count > zero
048000              move "GBP" to WS-Found-Ccy
048100     end-if.
048200*
048300 bb114-Test-Aed.
048400     move     zero to WS-Match-Count.
048500     inspect  WS-Msg-Upper tallying WS-Match-Count for all "AED".
048600     if       WS-Match-Count = zero
048700              inspect WS-Msg-Upper tallying WS-Match-Count
048800                      for all "DHS"
048900     end-if.
049000     if       WS-Match-Count = zero
049100              inspect WS-Msg-Upper tallying WS-Match-Count
049200                      for all "DH"
049300     end-if.
049400     if       WS-Match-Count > zero
049500              move "AED" to WS-Found-Ccy
049600     end-if.
049700*
049800 bb115-Test-Inr.
049900     move     zero to WS-Match-Count.
049910     inspect  WS-Msg-Upper tallying WS-Match-Count for all "₹".
049920     if       WS-Match-Count = zero
049930              inspect WS-Msg-Upper tallying WS-Match-Count
049940                      for all "RS"
049950     end-if.
050100     if       WS-Match-Count = zero
050200              inspect WS-Msg-Upper tallying WS-Match-Count
050300                      for all "INR"
050400     end-if.
050500     if       WS-Match-Count > zero
050600              move "INR" to WS-Found-Ccy
050700     end-if.
050800*
050900 bb116-Extract-Amount.
051000     move     spaces to WS-Amt-Text WS-Discard.
051100     if       WS-Found-Ccy = "USD"
051200              unstring WS-Msg-Upper delimited by "$" or "USD"
051300                       into WS-Discard WS-Amt-Text
051400     else
051500     if       WS-Found-Ccy = "EUR"
051600              unstring WS-Msg-Upper delimited by "EUR"
051700                       into WS-Discard WS-Amt-Text
051800     else
051900     if       WS-Found-Ccy = "GBP"
052000              unstring WS-Msg-Upper delimited by "GBP"
052100                       into WS-Discard WS-Amt-Text
052200     else
052300     if       WS-Found-Ccy = "AED"
052400              unstring WS-Msg-Upper delimited by
052500                       "AED" or "DHS" or "DH"
052600                       into WS-Discard WS-Amt-Text
052700     else
052800              unstring WS-Msg-Upper delimited by "RS" or "INR"
052900                       into WS-Discard WS-Amt-Text
053000     end-if
053100     end-if
053200     end-if
053300     end-if.
053400     perform  bb117-Clean-Digits.
053500     if       WS-Out-Idx > zero
053600              move "Y" to WS-Has-Amount
053700              perform bb119-Build-Amount
053800     end-if.
053900*
054000 bb117-Clean-Digits.
054100*    ------------------------------------------------------------
054200*    Strips the thousands commas and any trailing text off the
054300*    amount, keeping only digits and a decimal point, FB-008.
054400*    ------------------------------------------------------------
054500     move     spaces to WS-Amt-Clean.
054600     move     zero to WS-Out-Idx.
054700     perform  bb118-Copy-One-Digit
054800              varying WS-Char-Idx from 1 by 1
054900              until WS-Char-Idx > 16.
055000*
055100 bb118-Copy-One-Digit.
055200     move     WS-Amt-Text (WS-Char-Idx:1) to WS-One-Char.
055300     if       WS-One-Char is numeric or WS-One-Char = "."
055400              add 1 to WS-Out-Idx
055500              move WS-One-Char to WS-Amt-Chr (WS-Out-Idx)
055600     end-if.
055700*
055800 bb119-Build-Amount.
055900     move     zero to WS-Int-Part WS-Dec-Part WS-Match-Count.
056000     inspect  WS-Amt-Clean tallying WS-Match-Count for all ".".
056100     if       WS-Match-Count > zero
056200              unstring WS-Amt-Clean delimited by "."
056300                       into WS-Int-Part WS-Dec-Part
056400     else
056500              unstring WS-Amt-Clean delimited by space
056600                       into WS-Int-Part
056700     end-if.
056800     compute  WS-Found-Amt rounded =
056900              WS-Int-Part + (WS-Dec-Part / 100).
057000*
057100*    Debit keywords checked first, per FB rule card - anything
057200*    else (including a credit keyword hit) is taken as credit.
057300*
057400 bb120-Find-Type.
057500     move     "CREDIT" to WS-Txn-Kind.
057600     move     zero to WS-Match-Count.
057700     inspect  WS-Msg-Upper tallying WS-Match-Count for all "DEBITED".
057800     if       WS-Match-Count = zero
057900              inspect WS-Msg-Upper tallying WS-Match-Count
058000                      for all "WITHDRAWN"
058100     end-if.
058200     if       WS-Match-Count = zero
058300              inspect WS-Msg-Upper tallying WS-Match-Count
058400                      for all "PAID"
058500     end-if.
058600     if       WS-Match-Count = zero
058700              inspect WS-Msg-Upper tallying WS-Match-Count
058800                      for all "SPENT"
058900     end-if.
059000     if       WS-Match-Count = zero
059100              inspect WS-Msg-Upper tallying WS-Match-Count
059200                      for all "PURCHASE"
059300     end-if.
059400     if       WS-Match-Count = zero
059500              inspect WS-Msg-Upper tallying WS-Match-Count
059600                      for all "DEBIT"
059700     end-if.
059800     if       WS-Match-Count > zero
059900              move "DEBIT" to WS-Txn-Kind
060000     end-if.
060100*
060200 bb130-Find-Merchant.
060300     move     spaces to WS-Merchant WS-Merchant-Raw.
060400     move     zero to WS-Match-Count.
060500     inspect  WS-Msg-Upper tallying WS-Match-Count for all " AT ".
060600     if       WS-Match-Count > zero
060700              unstring WS-Msg-Upper delimited by " AT "
060800                       into WS-Discard WS-Merchant-Raw
060900     else
061000     move     zero to WS-Match-Count
061100     inspect  WS-Msg-Upper tallying WS-Match-Count for all " TO "
061200     if       WS-Match-Count > zero
061300              unstring WS-Msg-Upper delimited by " TO "
061400                       into WS-Discard WS-Merchant-Raw
061500     else
061600     move     zero to WS-Match-Count
061700     inspect  WS-Msg-Upper tallying WS-Match-Count for all " FROM "
061800     if       WS-Match-Count > zero
061900              unstring WS-Msg-Upper delimited by " FROM "
062000                       into WS-Discard WS-Merchant-Raw
062100     end-if
062200     end-if
062300     end-if.
062400     if       WS-Match-Count > zero
062500              unstring WS-Merchant-Raw delimited by
062600                       " ON " or " AVL" or " BAL"
062700                       or " FROM" or "."
062800                       into WS-Merchant
062900     end-if.
063000     if       WS-Merchant = spaces
063100              move "UNKNOWN TRANSACTION" to WS-Merchant
063200     end-if.
063300*
063400 bb140-Find-Card4.
063500     move     spaces to WS-Card4 WS-Card-Text.
063600     move     zero to WS-Match-Count.
063700     inspect  WS-Msg-Upper tallying WS-Match-Count
063800              for all "CARD ENDING".
063900     if       WS-Match-Count > zero
064000              unstring WS-Msg-Upper delimited by "CARD ENDING"
064100                       into WS-Discard WS-Card-Text
064200     else
064300     move     zero to WS-Match-Count
064400     inspect  WS-Msg-Upper tallying WS-Match-Count for all "CARD XX"
064500     if       WS-Match-Count > zero
064600              unstring WS-Msg-Upper delimited by "CARD XX"
064700                       into WS-Discard WS-Card-Text
064800     else
064900     move     zero to WS-Match-Count
065000     inspect  WS-Msg-Upper tallying WS-Match-Count for all "A/C XX"
065100     if       WS-Match-Count > zero
065200              unstring WS-Msg-Upper delimited by "A/C XX"
065300                       into WS-Discard WS-Card-Text
065400     end-if
065500     end-if
065600     end-if.
065700     if       WS-Match-Count > zero
065800              if   WS-Card-Text (1:1) = space
065900                   move WS-Card-Text (2:4) to WS-Card4
066000              else
066100                   move WS-Card-Text (1:4) to WS-Card4
066200              end-if
066300     end-if.
066400*
066500 bb150-Find-Date.
066600*    ------------------------------------------------------------
066700*    Scans for a DD-MM-YYYY / DD/MM/YYYY shaped token, 2 or 4
066800*    digit year.  No token found leaves WS-Parsed-Date zero and
066900*    aa030 then defaults the posting date to today, per spec.
067000*    ------------------------------------------------------------
067100     move     zero to WS-Parsed-Date.
067200     perform  bb151-Scan-Date-Token
067300              varying WS-Char-Idx from 1 by 1
067400              until WS-Char-Idx > 148
067500              or WS-Parsed-Date not = zero.
067600*
067700 bb151-Scan-Date-Token.
067800     if       WS-Msg-Upper (WS-Char-Idx:2) is numeric
067900     and      (WS-Msg-Upper (WS-Char-Idx + 2:1) = "-"
068000           or  WS-Msg-Upper (WS-Char-Idx + 2:1) = "/")
068100     and      WS-Msg-Upper (WS-Char-Idx + 3:2) is numeric
068200     and      WS-Msg-Upper (WS-Char-Idx + 5:1) =
068300              WS-Msg-Upper (WS-Char-Idx + 2:1)
068400              perform bb152-Test-Year-Length
068500     end-if.
068600*
068700 bb152-Test-Year-Length.
068800     if       WS-Msg-Upper (WS-Char-Idx + 6:4) is numeric
068900              perform bb153-Build-4-Digit-Year
069000     else
069100     if       WS-Msg-Upper (WS-Char-Idx + 6:2) is numeric
069200              perform bb154-Build-2-Digit-Year
069300     end-if
069400     end-if.
069500*
069600 bb153-Build-4-Digit-Year.
069700     move     WS-Msg-Upper (WS-Char-Idx:2)     to WS-Tok-Dd.
069800     move     WS-Msg-Upper (WS-Char-Idx + 3:2) to WS-Tok-Mm.
069900     move     WS-Msg-Upper (WS-Char-Idx + 6:4) to WS-Tok-Ccyy.
070000     if       WS-Tok-Dd >= 1 and WS-Tok-Dd <= 31
070100     and      WS-Tok-Mm >= 1 and WS-Tok-Mm <= 12
070200              compute WS-Parsed-Date =
070300                      WS-Tok-Ccyy * 10000 + WS-Tok-Mm * 100
070400                      + WS-Tok-Dd
070500     end-if.
070600*
070700 bb154-Build-2-Digit-Year.
070800*    28/11/98 vbc - Y2K - two digit year forced to 20YY, see
070900*                   the Y2K note in the change log above.
071000     move     WS-Msg-Upper (WS-Char-Idx:2)     to WS-Tok-Dd.
071100     move     WS-Msg-Upper (WS-Char-Idx + 3:2) to WS-Tok-Mm.
071200     move     WS-Msg-Upper (WS-Char-Idx + 6:2) to WS-Tok-Yy.
071300     if       WS-Tok-Dd >= 1 and WS-Tok-Dd <= 31
071400     and      WS-Tok-Mm >= 1 and WS-Tok-Mm <= 12
071500              compute WS-Parsed-Date =
071600                      (2000 + WS-Tok-Yy) * 10000
071700                      + WS-Tok-Mm * 100 + WS-Tok-Dd
071800     end-if.
071900*
072000*    Categoriser - first rule keyword found in the description
072100*    wins, table order significant, see FB rule card.
072200*
072300 bb200-Categorize-Txn.
072400     move     "OTHERS" to WS-Category.
072500     move     .10 to WS-Confidence.
072600     move     "N" to WS-Cat-Found.
072700     perform  bb205-Test-One-Rule
072800              varying Cat-Idx from 1 by 1
072900              until Cat-Idx > 48
073000              or Cat-Found.
073100*
073200 bb205-Test-One-Rule.
073300     move     zero to WS-Match-Count.
073400     inspect  WS-Desc-Upper tallying WS-Match-Count
073500              for all Rule-Keyword (Cat-Idx)
073600                      (1:Rule-Keylen (Cat-Idx)).
073700     if       WS-Match-Count > zero
073800              move Rule-Category (Cat-Idx) to WS-Category
073900              move .90 to WS-Confidence
074000              move "Y" to WS-Cat-Found
074100     end-if.
074200*
074300*    Currency conversion - fixed rate table, unknown ccy = 1.
074400*
074500 bb300-Convert-To-Inr.
074600     set      Rate-Idx to 1.
074700     move     1.000000 to WS-Ccy-Rate.
074800     search   Rate-Entry
074900              at end continue
075000              when Rate-Ccy (Rate-Idx) = WS-Found-Ccy
075100                   move Rate-To-Inr (Rate-Idx) to WS-Ccy-Rate
075200     end-search.
075300     compute  WS-Ccy-Amt-Inr rounded =
075400              WS-Found-Amt * WS-Ccy-Rate.
075500*
075600*    Budget check - at most one alert per budget per run, the
075700*    WBT-Alerted switch in the table stops a second hit, FB-011.
075750*    SEARCH WHEN also holds the transaction to the budget's own
075760*    period bounds, FB-029 - a stale transaction outside the
075770*    current month/week/year no longer inflates WBT-Spent.
075800*
075900 bb400-Budget-Check.
076000     set      Bud-Idx to 1.
076100     search   WS-Bud-Entry
076200              at end continue
076300              when WBT-User-Id (Bud-Idx)  = WS-User-Id
076400              and  WBT-Category (Bud-Idx) = TXN-CATEGORY
076500              and  WBT-Active (Bud-Idx)   = "Y"
076550              and  TXN-DATE >= WBT-Per-Start (Bud-Idx)
076560              and  TXN-DATE <= WBT-Per-End   (Bud-Idx)
076600                   perform bb410-Accumulate-Spend
076700     end-search.
076800*
076900 bb410-Accumulate-Spend.
077000     add      TXN-AMOUNT-INR to WBT-Spent (Bud-Idx).
077100     if       WBT-Amount (Bud-Idx) = zero
077200              move zero to WS-Pct-Used
077300     else
077400              compute WS-Pct-Used rounded =
077500                      WBT-Spent (Bud-Idx) / WBT-Amount (Bud-Idx)
077600                      * 100
077700     end-if.
077800     if       WS-Pct-Used >= WBT-Threshold (Bud-Idx) * 100
077900     and      WBT-Alerted (Bud-Idx) = "N"
078000              perform bb420-Write-Alert
078100     end-if.
078200*
078300 bb420-Write-Alert.
078400     move     WS-User-Id  to ALR-USER-ID.
078500     move     "BUDGET-EXCEED" to ALR-TYPE.
078600     if       WS-Pct-Used >= 100
078700              move "EXCEEDED" to ALR-STATUS
078800     else
078900              move "WARNING" to ALR-STATUS
079000     end-if.
079100     move     TXN-CATEGORY         to ALR-CATEGORY.
079200     move     WBT-Spent  (Bud-Idx) to ALR-SPENT.
079300     move     WBT-Amount (Bud-Idx) to ALR-BUDGET.
079400     move     WS-Pct-Used          to ALR-PCT.
079500     write    FB-Alert-Record.
079600     move     "Y" to WBT-Alerted (Bud-Idx).
079700     add      1 to WS-Alerts-Raised.
079800*
079900*===============================================================
080000*    CALENDAR UTILITY ROUTINES
080100*    Added 12/12/25, FB-029 - aa016-Set-Period-Bounds needs a
080200*    day serial and day-of-week to find the Monday of a weekly
080300*    budget's period.  Same suite as FB200's zz070-zz075.
080400*===============================================================
080500 zz070-Day-Serial.
080600*    Standard proleptic Gregorian day count - 0001-01-01 is day
080700*    1, a Monday.  WS-Walk-Date in, WS-Serial out.
080800     compute  WS-Wrk-Y1 = WS-Wrk-Ccyy - 1.
080900     compute  WS-Serial =
081000              365 * WS-Wrk-Y1 + (WS-Wrk-Y1 / 4) -
081100              (WS-Wrk-Y1 / 100) + (WS-Wrk-Y1 / 400) +
081200              WS-Cum-Day (WS-Wrk-Mm) + WS-Wrk-Dd.
081300     if       WS-Wrk-Mm > 2
081400              perform zz075-Test-Leap-Year
081500              if WS-Leap-Yr
081600                 add 1 to WS-Serial
081700              end-if
081800     end-if.
081900*
082000 zz071-Day-Of-Week.
082100*    1 = Monday ... 7 = Sunday.  WS-Serial in, WS-Dow out.
082200     compute  WS-Div-Work = (WS-Serial - 1) / 7.
082300     compute  WS-Rem-Work = (WS-Serial - 1) - WS-Div-Work * 7.
082400     compute  WS-Dow = WS-Rem-Work + 1.
082500*
082600 zz072-Add-One-Day.
082700     add      1 to WS-Wrk-Dd.
082800     perform  zz073-Get-Month-Days.
082900     if       WS-Wrk-Dd > WS-Month-Days
083000              move 1 to WS-Wrk-Dd
083100              add 1 to WS-Wrk-Mm
083200              if WS-Wrk-Mm > 12
083300                 move 1 to WS-Wrk-Mm
083400                 add 1 to WS-Wrk-Ccyy
083500              end-if
083600     end-if.
083700*
083800 zz073-Get-Month-Days.
083900     move     WS-Dim-Mon (WS-Wrk-Mm) to WS-Month-Days.
084000     if       WS-Wrk-Mm = 2
084100              perform zz075-Test-Leap-Year
084200              if WS-Leap-Yr
084300                 move 29 to WS-Month-Days
084400              end-if
084500     end-if.
084600*
084700 zz074-Subtract-One-Day.
084800     subtract 1 from WS-Wrk-Dd.
084900     if       WS-Wrk-Dd < 1
085000              subtract 1 from WS-Wrk-Mm
085100              if WS-Wrk-Mm < 1
085200                 move 12 to WS-Wrk-Mm
085300                 subtract 1 from WS-Wrk-Ccyy
085400              end-if
085500              perform zz073-Get-Month-Days
085600              move WS-Month-Days to WS-Wrk-Dd
085700     end-if.
085800*
085900 zz075-Test-Leap-Year.
086000     move     "N" to WS-Leap-Switch.
086100     if       WS-Wrk-Ccyy / 4 * 4 = WS-Wrk-Ccyy
086200              and not (WS-Wrk-Ccyy / 100 * 100 = WS-Wrk-Ccyy)
086300              move "Y" to WS-Leap-Switch
086400     else
086500       if     WS-Wrk-Ccyy / 400 * 400 = WS-Wrk-Ccyy
086600              move "Y" to WS-Leap-Switch
086700       end-if
086800     end-if.
